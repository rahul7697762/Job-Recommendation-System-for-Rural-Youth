000100***************************************************************
000200*    BOOK.......: COPY008A                                    *
000300*    DESCRICAO..: BOOK DE TABELAS INTERNAS DE APOIO - GRAFO DE *
000400*                 LOCALIDADES E CONJUNTOS DISTINTOS            *
000500*    PROGRAMADOR: CARLOS A. FIGUEIREDO - COBOL DICAS          *
000600*    DATA.......: 15/07/1994                                  *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 15/07/1994 CAF     OS-1103      BOOK CRIADO - SUBSTITUI O USO  *
001300*                                 DE ARQUIVO TEMPORARIO PARA     *
001400*                                 GUARDAR LOCALIDADES/HABILIDADES
001500*                                 JA VISTAS DURANTE A CARGA      *
001600* 20/03/1996 CAF     OS-1288      INCLUIDA TABELA DE TRECHOS     *
001700*                                 (GRAFO) PARA DISTANCIA ENTRE   *
001800*                                 LOCALIDADES SEM COORDENADA     *
001900* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO GERAL*
001950* 14/11/2001 RQV     OS-1742      REVISAO DE PADRONIZACAO CPD -  *
001960*                                 SEM ALTERACAO DE LAYOUT        *
002000*----------------------------------------------------------------
002100* COPY008A-QTD-LOCALIDADES  = QTD LOCALIDADES DISTINTAS VISTAS   *
002200* LOC-NOME                  = NOME DA LOCALIDADE (1a OCORRENCIA) *
002300* LOC-LATITUDE/LONGITUDE    = COORDENADA REGISTRADA P/ LOCALIDADE*
002400* COPY008A-QTD-HABILIDADES  = QTD HABILIDADES EXIGIDAS DISTINTAS *
002500*                             (SOMENTE HABILIDADES DE VAGA)      *
002600* HAB-NOME                  = NOME DA HABILIDADE (MINUSCULA)     *
002700* COPY008A-QTD-TITULOS      = QTD TITULOS DE VAGA DISTINTOS      *
002800* TIT-NOME                  = TITULO DE VAGA (1a OCORRENCIA)     *
002900* COPY008A-QTD-TRECHOS      = QTD TRECHOS DE ESTRADA CADASTRADOS *
003000*                             (GRAFO DE LOCALIDADE-A-LOCALIDADE, *
003100*                             NENHUM TRECHO E CARREGADO PELA     *
003200*                             CARGA PADRAO DO CATALOGO)          *
003300* ARE-ORIGEM/ARE-DESTINO    = EXTREMOS DO TRECHO DE ESTRADA      *
003400* ARE-DISTANCIA             = DISTANCIA DO TRECHO EM KM          *
003500***************************************************************
003600 01  COPY008A-TABELAS-APOIO.
003700     05  COPY008A-QTD-LOCALIDADES  PIC 9(03) COMP-3 VALUE ZEROS.
003800     05  COPY008A-TABELA-LOCALIDADE OCCURS 1 TO 300 TIMES
003810         DEPENDING ON COPY008A-QTD-LOCALIDADES
003900                                INDEXED BY IDX-LOCALIDADE.
004000         10 LOC-NOME                PIC X(20).
004100         10 LOC-COORDENADA.
004200            15 LOC-LATITUDE         PIC S9(3)V9(4).
004300            15 LOC-LONGITUDE        PIC S9(3)V9(4).
004400         10 LOC-COORDENADA-R REDEFINES LOC-COORDENADA.
004500            15 LOC-LATITUDE-R       PIC S9(7).
004600            15 LOC-LONGITUDE-R      PIC S9(7).
004700     05  COPY008A-QTD-HABILIDADES  PIC 9(03) COMP-3 VALUE ZEROS.
004800     05  COPY008A-TABELA-HABILIDADE OCCURS 1 TO 200 TIMES
004810         DEPENDING ON COPY008A-QTD-HABILIDADES
004900                                INDEXED BY IDX-HABILIDADE
005000                                PIC X(20).
005100     05  COPY008A-QTD-TITULOS      PIC 9(03) COMP-3 VALUE ZEROS.
005200     05  COPY008A-TABELA-TITULO OCCURS 1 TO 200 TIMES
005210         DEPENDING ON COPY008A-QTD-TITULOS
005300                                INDEXED BY IDX-TITULO
005400                                PIC X(30).
005500     05  COPY008A-QTD-TRECHOS      PIC 9(02) COMP-3 VALUE ZEROS.
005600     05  COPY008A-TABELA-TRECHO OCCURS 50 TIMES
005700                                INDEXED BY IDX-TRECHO.
005800         10 ARE-ORIGEM              PIC X(20).
005900         10 ARE-DESTINO             PIC X(20).
006000         10 ARE-DISTANCIA           PIC 9(05)V9(02).
006100     05  FILLER                    PIC X(10).
