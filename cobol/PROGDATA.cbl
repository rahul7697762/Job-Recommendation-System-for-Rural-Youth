000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PROGDATA.
000300 AUTHOR.         JOSE ROBERTO.
000400 INSTALLATION.   COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.   30/01/1985.
000600 DATE-COMPILED.  30/01/1985.
000700 SECURITY.       USO INTERNO - CPD.
000800***************************************************************
000900*    OBJETIVO: OBTER A DATA DO SISTEMA (AAAAMMDD) PARA O        *
001000*              CARIMBO DE DATA DO RELATORIO DE RECOMENDACAO.    *
001200*    USO.....: SUBPROGRAMA UTILITARIO, CHAMADO POR QUALQUER    *
001300*              ROTINA QUE PRECISE CARIMBAR RELATORIO COM A     *
001400*              DATA DA EXECUCAO (VER REL0002A).                *
001500*----------------------------------------------------------------
001600* HISTORICO DE ALTERACOES                                       *
001700*----------------------------------------------------------------
001800* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001900* ---------- ------- ------------ --------------------------    *
002000* 30/01/1985 JRS     OS-0041      PROGRAMA CRIADO                *
002100* 12/06/1990 MTS     OS-0700      INCLUIDA DESCRICAO DO DIA DA   *
002200*                                 SEMANA POR EXTENSO             *
002300* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - VALIDADO O   *
002400*                                 CAMPO DE ANO COM 4 POSICOES    *
002500* 15/07/1994 CAF     OS-1103      REAPROVEITADO SEM ALTERACAO DE *
002600*                                 LOGICA NO PROJETO JOVEM RURAL  *
002610* 05/03/2004 CAF     OS-1911      REMOVIDAS AS ROTINAS DE        *
002620*                                 DESCRICAO DE MES/SEMANA POR    *
002630*                                 EXTENSO E DE DIAS DECORRIDOS   *
002640*                                 NO ANO - O RELATORIO DE        *
002650*                                 RECOMENDACAO (REL0002A) SO     *
002660*                                 CARIMBA AAAAMMDD, O RESTO      *
002670*                                 NUNCA FOI CONSUMIDO POR NINGUEM*
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 WORKING-STORAGE SECTION.
003500
003600 01  WRK-DATA-VALIDACAO.
003700     05 WRK-DATA-VALIDACAO-ANO      PIC 9(004).
003710     05 WRK-DATA-VALIDACAO-ANO-R REDEFINES
003720        WRK-DATA-VALIDACAO-ANO      PIC X(004).
003800     05 WRK-DATA-VALIDACAO-MES      PIC 9(002).
003850     05 WRK-DATA-VALIDACAO-DIA      PIC 9(002).
003900 01  WRK-DATA-VALIDACAO-R REDEFINES WRK-DATA-VALIDACAO
004000                                    PIC 9(008).
004010 01  WRK-DATA-VALIDACAO-X-R REDEFINES WRK-DATA-VALIDACAO
004020                                    PIC X(008).
004100 01  WRK-CONTADOR-CHAMADAS          PIC 9(05) COMP VALUE ZEROS.
004200
004300 LINKAGE SECTION.
004400 COPY COD001A.
004500
004600*================================================================*
004700 PROCEDURE DIVISION USING COD001A-REGISTRO.
004800*================================================================*
004900*> cobol-lint CL002 0000-processar
005000 0000-PROCESSAR                   SECTION.
005100*----------------------------------------------------------------*
005200     ADD 1                        TO WRK-CONTADOR-CHAMADAS
005300     PERFORM 0001-OBTER-DATA THRU 0001-END
005700     PERFORM 9999-FINALIZAR THRU 9999-END
005800     .
005900*> cobol-lint CL002 0000-end
006000 0000-END.                        EXIT.
006100*----------------------------------------------------------------*
006200*    OBTER DATA DO SISTEMA E VALIDAR O SECULO (RESIDUO DA         *
006210*    REVISAO ANO 2000 - GARANTE QUE O RELOGIO DO SERVIDOR NAO     *
006220*    DEVOLVEU UM ANO FORA DA FAIXA ESPERADA)                      *
006300*----------------------------------------------------------------*
006400 0001-OBTER-DATA                  SECTION.
006500*----------------------------------------------------------------*
006600     ACCEPT COD001A-DATA          FROM DATE YYYYMMDD
006650     MOVE COD001A-DATA            TO WRK-DATA-VALIDACAO
006660     IF WRK-DATA-VALIDACAO-ANO LESS 1900
006670        OR WRK-DATA-VALIDACAO-ANO GREATER 2099
006680        DISPLAY 'PROGDATA - ANO DO RELOGIO FORA DA FAIXA: '
006690                WRK-DATA-VALIDACAO-X-R
006700     END-IF
006800     .
006900*> cobol-lint CL002 0001-end
007000 0001-END.                        EXIT.
007100*----------------------------------------------------------------*
014400*    FINALIZAR PROGRAMA                                          *
014500*----------------------------------------------------------------*
014600 9999-FINALIZAR                   SECTION.
014700*----------------------------------------------------------------*
014800     GOBACK
014900     .
015000*> cobol-lint CL002 9999-end
015100 9999-END.                        EXIT.
