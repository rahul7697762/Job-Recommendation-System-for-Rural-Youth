000100***************************************************************
000200*    BOOK.......: COPY004A                                    *
000300*    DESCRICAO..: BOOK DE INTERFACE DA POPULACAO DE CANDIDATOS*
000400*    PROGRAMADOR: MARIA T. SANTOS - COBOL DICAS               *
000500*    DATA.......: 04/09/1991                                  *
000600*    TAMANHO....: 03400                                       *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 04/09/1991 MTS     OS-0764      BOOK CRIADO JUNTO COM COPY003A *
001300*                                 PARA O PROJETO JOVEM RURAL     *
001400* 21/01/1992 MTS     OS-0812      INCLUIDA TABELA DE HABILIDADES *
001500*                                 COM PROFICIENCIA (1 A 10)      *
001600* 15/07/1994 CAF     OS-1103      INCLUIDOS CAMPOS DE COORDENADA *
001700*                                 GEOGRAFICA E DISTANCIA MAXIMA  *
001800* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO GERAL*
001850* 14/11/2001 RQV     OS-1742      REVISAO DE PADRONIZACAO CPD -  *
001860*                                 SEM ALTERACAO DE LAYOUT        *
001900*----------------------------------------------------------------
002000* COPY004A-QTD-CANDIDATOS = QUANTIDADE DE CANDIDATOS CARREGADOS  *
002100* CAN-CODIGO              = CODIGO DO CANDIDATO       (USER-ID)  *
002200* CAN-NOME                = NOME COMPLETO                        *
002300* CAN-IDADE               = IDADE EM ANOS                        *
002400* CAN-ESCOLARIDADE        = GRAU DE INSTRUCAO (NAO PONTUA)       *
002500* CAN-LOCALIDADE          = LOCALIDADE DO CANDIDATO              *
002600* CAN-LATITUDE/LONGITUDE  = COORDENADAS DO CANDIDATO             *
002700* CAN-DISTANCIA-MAX       = DISTANCIA MAXIMA DE DESLOCAMENTO KM  *
002800* CAN-QTD-HABILIDADES     = QUANTIDADE DE HABILIDADES DO CANDID. *
002900* CAN-HABILIDADE          = TABELA DE HABILIDADES (10)           *
003000* CAN-HAB-PROFICIENCIA    = PROFICIENCIA DA HABILIDADE (1 A 10)  *
003100***************************************************************
003200 01  COPY004A-HEADER.
003300     05  COPY004A-COD-BOOK          PIC X(08) VALUE 'COPY004A'.
003400     05  COPY004A-TAM-BOOK          PIC 9(05) VALUE 03400.
003500 01  COPY004A-POPULACAO-CANDIDATOS.
003600     05  COPY004A-QTD-CANDIDATOS    PIC 9(03) COMP-3 VALUE ZEROS.
003700     05  COPY004A-TABELA-CANDIDATO OCCURS 300 TIMES
003800                                INDEXED BY IDX-CANDIDATO.
003900         10 CAN-IDENTIFICACAO.
004000            15 CAN-CODIGO           PIC X(06).
004100            15 CAN-NOME             PIC X(30).
004200         10 CAN-IDADE               PIC 9(03).
004300         10 CAN-IDADE-R REDEFINES CAN-IDADE
004400                                    PIC 999.
004500         10 CAN-ESCOLARIDADE        PIC X(20).
004600         10 CAN-LOCALIDADE          PIC X(20).
004700         10 CAN-COORDENADAS.
004800            15 CAN-LATITUDE         PIC S9(3)V9(4).
004900            15 CAN-LONGITUDE        PIC S9(3)V9(4).
005000         10 CAN-COORDENADAS-R REDEFINES CAN-COORDENADAS.
005100            15 CAN-LATITUDE-R       PIC S9(7).
005200            15 CAN-LONGITUDE-R      PIC S9(7).
005300         10 CAN-DISTANCIA-MAX       PIC 9(03)V9(2).
005400         10 CAN-QTD-HABILIDADES     PIC 9(02).
005500         10 CAN-HABILIDADE OCCURS 10 TIMES
005600                                INDEXED BY IDX-CAN-HAB.
005700            15 CAN-HAB-NOME         PIC X(20).
005800            15 CAN-HAB-PROFICIENCIA PIC 9(02).
005900         10 FILLER                  PIC X(15).
