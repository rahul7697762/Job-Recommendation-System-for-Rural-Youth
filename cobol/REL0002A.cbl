000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: RELATORIO PAGINADO DE RECOMENDACOES DE VAGA POR
000800*               CANDIDATO, QUEBRA DE CONTROLE POR CANDIDATO,
000900*               UM GRUPO POR CHAMADA DO PROGRAMA
001000* NOME.......: REL0002A
001100*----------------------------------------------------------------
001200* HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------
001400* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
001500* ---------- ------- ------------ --------------------------   A1
001600* 18/07/1994 JRS     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
001700*                                 REL0001A P/ RELATORIO DE      A1
001800*                                 RECOMENDACAO DO CANDIDATO     A1
001900* 20/03/1996 CAF     OS-1288      ARQUIVO PASSA A SER ABERTO    A1
002000*                                 UMA UNICA VEZ P/ TODA A       A1
002100*                                 EXECUCAO (OUTPUT NA 1a CHAMADA,A1
002200*                                 EXTEND NAS DEMAIS)            A1
002300* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO     A1
002400*                                 GERAL, SEM IMPACTO NA LOGICA  A1
002410* 30/11/2003 MTS     OS-1899      REVISAO DE PADRONIZACAO CPD - A1
002420*                                 SEM ALTERACAO DE LOGICA       A1
002430* 05/03/2004 CAF     OS-1913      MASCARA DE PONTUACAO E DE     A1
002440*                                 DISTANCIA CORRIGIDA DE VIRGULA A1
002450*                                 PARA PONTO - SEM DECIMAL-POINT A1
002460*                                 IS COMMA NA SPECIAL-NAMES A     A1
002470*                                 VIRGULA NAO MARCA CASA DECIMAL,A1
002480*                                 O RELATORIO SAIA SEM AS DUAS   A1
002490*                                 CASAS DECIMAIS                 A1
002500*----------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. REL0002A.
002800 AUTHOR. JOSE ROBERTO.
002900 INSTALLATION. PROJETO JOVEM RURAL.
003000 DATE-WRITTEN. 18/07/1994.
003100 DATE-COMPILED. 09/02/1999.
003200 SECURITY. USO INTERNO.
003300*================================================================*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT REL0002A-SAIDA ASSIGN TO 'REL0002A.txt'
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200*================================================================*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  REL0002A-SAIDA.
004600 01  WRK-REL0002A-REGISTRO.
004700     05  WRK-REL0002A-STRING       PIC X(100).
004750 01  WRK-REL0002A-REGISTRO-R REDEFINES WRK-REL0002A-REGISTRO.
004760     05  WRK-REL0002A-STRING-1A-METADE PIC X(50).
004770     05  WRK-REL0002A-STRING-2A-METADE PIC X(50).
004800
004900 WORKING-STORAGE SECTION.
005000 01  WRK-REL0002A-1A-VEZ          PIC X(01) VALUE 'S'.
005100     88  WRK-REL0002A-ABRIR-OUTPUT       VALUE 'S'.
005200     88  WRK-REL0002A-ABRIR-EXTEND       VALUE 'N'.
005300
005400 01  WRK-IND-LINHA                PIC 9(02) COMP VALUE ZEROS.
005500 01  WRK-IND-PAGINACAO            PIC 9(02) COMP VALUE 1.
005600 01  WRK-IND1                     PIC 9(03) COMP VALUE 1.
005700 01  WRK-QTD-IMPRIMIR             PIC 9(03) COMP VALUE ZEROS.
005800
005900*  MASCARA FORMATO DA DATA - DD/MM/AAAA
006000 01  WRK-MASC-DATA.
006100     05  WRK-MASC-DATA-DIA        PIC 9(002) VALUE ZEROS.
006200     05  FILLER                   PIC X(001) VALUE '/'.
006300     05  WRK-MASC-DATA-MES        PIC 9(002) VALUE ZEROS.
006400     05  FILLER                   PIC X(001) VALUE '/'.
006500     05  WRK-MASC-DATA-ANO        PIC 9(004) VALUE ZEROS.
006600 01  WRK-MASC-DATA-R REDEFINES WRK-MASC-DATA PIC 9(008).
006700
006800*  MASCARA FORMATO DA HORA - HH:MM
006900 01  WRK-MASC-TIME.
007000     05  WRK-MASC-HORA            PIC 9(002) VALUE ZEROS.
007100     05  FILLER                   PIC X(001) VALUE ':'.
007200     05  WRK-MASC-MIN             PIC 9(002) VALUE ZEROS.
007300 01  WRK-MASC-TIME-R REDEFINES WRK-MASC-TIME PIC 9(005).
007400
007500 01  WRK-REL0002A-LINHA.
007600     03  FILLER                   PIC X(80) VALUE
007700         '**---------------------------------------------------------
007800-        '-------------------**'.
007900 01  WRK-REL0002A-LINHA-BRANCO    PIC X(80) VALUE SPACES.
008000
008100 01  WRK-REL0002A-CAB1.
008200     03  FILLER                   PIC X(67) VALUE
008300         '** REL0002A                    PROJETO JOVEM RURAL
008400-        '        '.
008500     03  WRK-REL0002A-CAB1-DATA   PIC X(10) VALUE SPACES.
008600     03  FILLER                   PIC X(03) VALUE ' **'.
008700
008800 01  WRK-REL0002A-CAB2.
008900     03  FILLER                   PIC X(08) VALUE
009000         '** PAG: '.
009100     03  WRK-REL0002A-PAG         PIC 9(02) VALUE ZEROS.
009200     03  FILLER                   PIC X(62) VALUE
009300         '              RECOMENDACOES DE VAGA POR CANDIDATO
009400-        '            '.
009500     03  WRK-REL0002A-HORA        PIC X(05) VALUE SPACES.
009600     03  FILLER                   PIC X(03) VALUE ' **'.
009700
009800 01  WRK-REL0002A-CAB3.
009900     03  FILLER                   PIC X(11) VALUE 'CANDIDATO: '.
010000     03  WRK-REL0002A-CAB3-COD    PIC X(06) VALUE SPACES.
010100     03  FILLER                   PIC X(63) VALUE SPACES.
010200
010300 01  WRK-REL0002A-CAB4.
010400     03  FILLER                   PIC X(05) VALUE 'RANK '.
010500     03  FILLER                   PIC X(08) VALUE 'CODVAGA '.
010600     03  FILLER                   PIC X(31) VALUE 'TITULO'.
010700     03  FILLER                   PIC X(12) VALUE '   PONTUACAO'.
010800     03  FILLER                   PIC X(12) VALUE '  DISTANCIA'.
010900     03  FILLER                   PIC X(12) VALUE SPACES.
011000
011100 01  WRK-REL0002A-DET1.
011200     03  WRK-REL0002A-DET-RANK    PIC Z9   VALUE ZEROS.
011300     03  FILLER                   PIC X(03) VALUE SPACES.
011400     03  WRK-REL0002A-DET-VAGA    PIC X(08) VALUE SPACES.
011500     03  WRK-REL0002A-DET-TITULO  PIC X(30) VALUE SPACES.
011600     03  FILLER                   PIC X(01) VALUE SPACES.
011700     03  WRK-REL0002A-DET-PONTOS  PIC ZZ9.99 VALUE ZEROS.
011800     03  FILLER                   PIC X(04) VALUE SPACES.
011900     03  WRK-REL0002A-DET-DIST    PIC ZZZZ9.99 VALUE ZEROS.
012000     03  FILLER                   PIC X(10) VALUE SPACES.
012100
012200*    DEFINICAO DE DATA E HORA DO SISTEMA.
012300 COPY COD001A.
012400
012500 LINKAGE SECTION.
012600*    LIMITE E CANDIDATO CORRENTE DO GRUPO A IMPRIMIR
012700 01  WRK-REL0002A-PARAMETROS.
012800     05  REL-LIMITE               PIC 9(02) COMP-3.
012900     05  FILLER                   PIC X(08).
013000*    LISTA JA CLASSIFICADA DO CANDIDATO CORRENTE
013100 COPY COPY005A.
013200
013300*================================================================*
013400 PROCEDURE DIVISION USING WRK-REL0002A-PARAMETROS
013500                          COPY005A-LISTA-CLASSIFICACAO.
013600*================================================================*
013700
013800*----------------------------------------------------------------*
013900*    PROCESSAMENTO PRINCIPAL
014000*----------------------------------------------------------------*
014100*> cobol-lint CL002 0000-processar
014200 0000-PROCESSAR                  SECTION.
014300*----------------------------------------------------------------*
014400
014500     PERFORM 0001-ABRE-ARQUIVO THRU 0001-END
014600     PERFORM 0002-OBTER-DATA THRU 0002-END
014700     PERFORM 0003-OBTER-TIME THRU 0003-END
014800     PERFORM 0004-GERAR-CABECALHO THRU 0004-END
014900
015000     MOVE COPY005A-QTD-CLASS     TO WRK-QTD-IMPRIMIR
015100     IF REL-LIMITE LESS WRK-QTD-IMPRIMIR
015200        MOVE REL-LIMITE          TO WRK-QTD-IMPRIMIR
015300     END-IF
015400
015500     PERFORM 0005-GERAR-DETALHE THRU 0005-END
015600         VARYING WRK-IND1 FROM 1 BY 1
015700         UNTIL WRK-IND1 GREATER WRK-QTD-IMPRIMIR
015800
015900     PERFORM 0006-FECHA-ARQUIVO THRU 0006-END
016000     PERFORM 9999-FINALIZAR THRU 9999-END
016100     .
016200*----------------------------------------------------------------*
016300*> cobol-lint CL002 0000-end
016400 0000-END.                       EXIT.
016500*----------------------------------------------------------------*
016600
016700*----------------------------------------------------------------*
016800*    ABERTURA DE ARQUIVO - CRIA NA 1a CHAMADA, ESTENDE DEPOIS
016900*----------------------------------------------------------------*
017000 0001-ABRE-ARQUIVO               SECTION.
017100*----------------------------------------------------------------*
017200
017300     IF WRK-REL0002A-ABRIR-OUTPUT
017400        OPEN OUTPUT REL0002A-SAIDA
017500        MOVE 'N'                 TO WRK-REL0002A-1A-VEZ
017600     ELSE
017700        OPEN EXTEND REL0002A-SAIDA
017800        ADD 1                    TO WRK-IND-PAGINACAO
017900     END-IF
018000
018100     MOVE ZEROS                  TO WRK-IND-LINHA
018200     .
018300*----------------------------------------------------------------*
018400*> cobol-lint CL002 0001-end
018500 0001-END.                       EXIT.
018600*----------------------------------------------------------------*
018700
018800*----------------------------------------------------------------*
018900*    OBTER DATA SISTEMA
019000*----------------------------------------------------------------*
019100 0002-OBTER-DATA                 SECTION.
019200*----------------------------------------------------------------*
019300
019400     CALL 'PROGDATA' USING COD001A-REGISTRO
019500     .
019600*----------------------------------------------------------------*
019700*> cobol-lint CL002 0002-end
019800 0002-END.                       EXIT.
019900*----------------------------------------------------------------*
020000
020100*----------------------------------------------------------------*
020200*    OBTER HORA SISTEMA
020300*----------------------------------------------------------------*
020400 0003-OBTER-TIME                 SECTION.
020500*----------------------------------------------------------------*
020600
020700     CALL 'PROGTIME' USING COD001A-REGISTRO
020800     .
020900*----------------------------------------------------------------*
021000*> cobol-lint CL002 0003-end
021100 0003-END.                       EXIT.
021200*----------------------------------------------------------------*
021300
021400*----------------------------------------------------------------*
021500*    GERAR CABECALHO DO GRUPO DE CONTROLE (CANDIDATO)
021600*----------------------------------------------------------------*
021700 0004-GERAR-CABECALHO            SECTION.
021800*----------------------------------------------------------------*
021900
022000     MOVE COD001A-DATA-ANO       TO WRK-MASC-DATA-ANO
022100     MOVE COD001A-DATA-MES       TO WRK-MASC-DATA-MES
022200     MOVE COD001A-DATA-DIA       TO WRK-MASC-DATA-DIA
022300     MOVE COD001A-HORA           TO WRK-MASC-HORA
022400     MOVE COD001A-MINUTO         TO WRK-MASC-MIN
022500
022600     MOVE WRK-REL0002A-LINHA     TO WRK-REL0002A-STRING
022700     WRITE WRK-REL0002A-REGISTRO
022800
022900     MOVE WRK-IND-PAGINACAO      TO WRK-REL0002A-PAG
023000     MOVE WRK-MASC-DATA          TO WRK-REL0002A-CAB1-DATA
023100     MOVE WRK-REL0002A-CAB1      TO WRK-REL0002A-STRING
023200     WRITE WRK-REL0002A-REGISTRO
023300
023400     MOVE WRK-MASC-TIME          TO WRK-REL0002A-HORA
023500     MOVE WRK-REL0002A-CAB2      TO WRK-REL0002A-STRING
023600     WRITE WRK-REL0002A-REGISTRO
023700
023800     MOVE WRK-REL0002A-LINHA     TO WRK-REL0002A-STRING
023900     WRITE WRK-REL0002A-REGISTRO
024000
024100     IF WRK-QTD-IMPRIMIR GREATER ZEROS
024200        MOVE REC-CODIGO-CANDIDATO (1) TO WRK-REL0002A-CAB3-COD
024300     END-IF
024400     MOVE WRK-REL0002A-CAB3      TO WRK-REL0002A-STRING
024500     WRITE WRK-REL0002A-REGISTRO
024600
024700     MOVE WRK-REL0002A-CAB4      TO WRK-REL0002A-STRING
024800     WRITE WRK-REL0002A-REGISTRO
024900
025000     ADD 5                       TO WRK-IND-LINHA
025100     .
025200*----------------------------------------------------------------*
025300*> cobol-lint CL002 0004-end
025400 0004-END.                       EXIT.
025500*----------------------------------------------------------------*
025600
025700*----------------------------------------------------------------*
025800*    GERAR UMA LINHA DE DETALHE DO GRUPO
025900*----------------------------------------------------------------*
026000 0005-GERAR-DETALHE              SECTION.
026100*----------------------------------------------------------------*
026200
026300     IF WRK-IND-LINHA GREATER 15
026400        MOVE WRK-REL0002A-LINHA-BRANCO TO WRK-REL0002A-STRING
026500        WRITE WRK-REL0002A-REGISTRO
026600        ADD 1                    TO WRK-IND-PAGINACAO
026700        PERFORM 0004-GERAR-CABECALHO THRU 0004-END
026800     END-IF
026900
027000     MOVE WRK-IND1               TO WRK-REL0002A-DET-RANK
027100     MOVE REC-CODIGO-VAGA (WRK-IND1)  TO WRK-REL0002A-DET-VAGA
027200     MOVE REC-TITULO-VAGA (WRK-IND1)  TO WRK-REL0002A-DET-TITULO
027300     MOVE REC-PONTUACAO (WRK-IND1)    TO WRK-REL0002A-DET-PONTOS
027400     MOVE REC-DISTANCIA-KM (WRK-IND1) TO WRK-REL0002A-DET-DIST
027500
027600     MOVE WRK-REL0002A-DET1      TO WRK-REL0002A-STRING
027700     WRITE WRK-REL0002A-REGISTRO
027800
027900     ADD 1                       TO WRK-IND-LINHA
028000     .
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0005-end
028300 0005-END.                       EXIT.
028400*----------------------------------------------------------------*
028500
028600*----------------------------------------------------------------*
028700*    FECHAR ARQUIVO
028800*----------------------------------------------------------------*
028900 0006-FECHA-ARQUIVO              SECTION.
029000*----------------------------------------------------------------*
029100
029200     CLOSE REL0002A-SAIDA
029300     .
029400*----------------------------------------------------------------*
029500*> cobol-lint CL002 0006-end
029600 0006-END.                       EXIT.
029700*----------------------------------------------------------------*
029800
029900*----------------------------------------------------------------*
030000*    FINALIZAR PROGRAMA
030100*----------------------------------------------------------------*
030200 9999-FINALIZAR                  SECTION.
030300*----------------------------------------------------------------*
030400
030500     GOBACK
030600     .
030700*----------------------------------------------------------------*
030800*> cobol-lint CL002 9999-end
030900 9999-END.                       EXIT.
031000*----------------------------------------------------------------*
