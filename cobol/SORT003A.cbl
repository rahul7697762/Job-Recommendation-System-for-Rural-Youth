000100******************************************************************
000200* PROGRAMADOR: CARLOS A. FIGUEIREDO - COBOL DICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: CLASSIFICACAO DA LISTA DE VAGAS DE UM CANDIDATO
000800*               POR PONTUACAO DECRESCENTE (SELECAO TOP-N)
000900* NOME.......: SORT003A
001000*----------------------------------------------------------------
001100* HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------
001300* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
001400* ---------- ------- ------------ --------------------------   A1
001500* 18/07/1994 CAF     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
001600*                                 SORT001A P/ ORDENAR A LISTA   A1
001700*                                 DE VAGAS PONTUADAS DO CAND.   A1
001800* 20/03/1996 CAF     OS-1288      TROCA SOMENTE EM DESIGUALDADE A1
001900*                                 ESTRITA - MANTEM ORDEM ORIG.  A1
002000*                                 DO CATALOGO NAS PONTUACOES    A1
002100*                                 EMPATADAS (ORDENACAO ESTAVEL) A1
002200* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO     A1
002300*                                 GERAL, SEM IMPACTO NA LOGICA  A1
002310* 14/08/2002 CAF     OS-1810      REVISAO DE PADRONIZACAO CPD - A1
002320*                                 SEM ALTERACAO DE LOGICA       A1
002400*----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. SORT003A.
002700 AUTHOR. CARLOS A. FIGUEIREDO.
002800 INSTALLATION. PROJETO JOVEM RURAL.
002900 DATE-WRITTEN. 18/07/1994.
003000 DATE-COMPILED. 09/02/1999.
003100 SECURITY. USO INTERNO.
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*================================================================*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  WRK-QTD-CLASS                PIC 9(03) COMP.
004100 01  WRK-IND1                     PIC 9(03) COMP VALUE 1.
004200 01  WRK-IND2                     PIC 9(03) COMP VALUE 1.
004300 01  WRK-TEMP-ITEM                PIC X(58).
004400 01  WRK-TEMP-ITEM-R REDEFINES WRK-TEMP-ITEM.
004500     05  WRK-TEMP-CODIGO-CANDIDATO PIC X(06).
004600     05  WRK-TEMP-CLASSIFICACAO    PIC 9(02).
004700     05  WRK-TEMP-CODIGO-VAGA      PIC X(06).
004800     05  WRK-TEMP-TITULO-VAGA      PIC X(30).
004900     05  WRK-TEMP-PONTUACAO        PIC 9(03)V9(02).
004910     05  WRK-TEMP-PONTUACAO-R REDEFINES
004920         WRK-TEMP-PONTUACAO        PIC X(05).
005000     05  WRK-TEMP-DISTANCIA-KM     PIC 9(05)V9(02).
005010     05  WRK-TEMP-DISTANCIA-R REDEFINES
005020         WRK-TEMP-DISTANCIA-KM     PIC X(07).
005100     05  WRK-TEMP-INDICE-CATALOGO  PIC 9(03) COMP.
005200     05  FILLER                    PIC X(05).
005300
005400 LINKAGE SECTION.
005500*    LISTA DE CLASSIFICACAO A SER ORDENADA
005600 COPY COPY005A.
005700
005800*================================================================*
005900 PROCEDURE DIVISION USING COPY005A-LISTA-CLASSIFICACAO.
006000*================================================================*
006100
006200*----------------------------------------------------------------*
006300*    PROCESSAMENTO PRINCIPAL
006400*----------------------------------------------------------------*
006500*> cobol-lint CL002 0000-processar
006600 0000-PROCESSAR                  SECTION.
006700*----------------------------------------------------------------*
006800
006900     MOVE COPY005A-QTD-CLASS     TO WRK-QTD-CLASS
007000
007100     IF WRK-QTD-CLASS GREATER 1
007200        PERFORM 0001-PASSADA-EXTERNA THRU 0001-END
007300            VARYING WRK-IND1 FROM 1 BY 1
007400            UNTIL WRK-IND1 GREATER OR EQUAL WRK-QTD-CLASS
007500     END-IF
007600
007700     PERFORM 9999-FINALIZAR THRU 9999-END
007800     .
007900*----------------------------------------------------------------*
008000*> cobol-lint CL002 0000-end
008100 0000-END.                       EXIT.
008200*----------------------------------------------------------------*
008300
008400*----------------------------------------------------------------*
008500*    PASSADA EXTERNA DA BOLHA
008600*----------------------------------------------------------------*
008700 0001-PASSADA-EXTERNA            SECTION.
008800*----------------------------------------------------------------*
008900
009000     PERFORM 0002-COMPARAR-ADJACENTES THRU 0002-END
009100         VARYING WRK-IND2 FROM 1 BY 1
009200         UNTIL WRK-IND2 GREATER OR EQUAL
009300               (WRK-QTD-CLASS - WRK-IND1 + 1)
009400     .
009500*----------------------------------------------------------------*
009600*> cobol-lint CL002 0001-end
009700 0001-END.                       EXIT.
009800*----------------------------------------------------------------*
009900
010000*----------------------------------------------------------------*
010100*    COMPARAR PAR ADJACENTE E TROCAR SE FORA DE ORDEM
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0002-comparar-adjacentes
010400 0002-COMPARAR-ADJACENTES        SECTION.
010500*----------------------------------------------------------------*
010600
010700     IF REC-PONTUACAO (WRK-IND2) LESS REC-PONTUACAO (WRK-IND2 + 1)
010800        MOVE COPY005A-ITEM-CLASS (WRK-IND2)   TO WRK-TEMP-ITEM
010900        MOVE COPY005A-ITEM-CLASS (WRK-IND2 + 1)
011000                                 TO COPY005A-ITEM-CLASS (WRK-IND2)
011100        MOVE WRK-TEMP-ITEM       TO COPY005A-ITEM-CLASS (WRK-IND2 + 1)
011200     END-IF
011300     .
011400*----------------------------------------------------------------*
011500*> cobol-lint CL002 0002-end
011600 0002-END.                       EXIT.
011700*----------------------------------------------------------------*
011800
011900*----------------------------------------------------------------*
012000*    FINALIZAR PROGRAMA
012100*----------------------------------------------------------------*
012200 9999-FINALIZAR                  SECTION.
012300*----------------------------------------------------------------*
012400
012500     GOBACK
012600     .
012700*----------------------------------------------------------------*
012800*> cobol-lint CL002 9999-end
012900 9999-END.                       EXIT.
013000*----------------------------------------------------------------*
