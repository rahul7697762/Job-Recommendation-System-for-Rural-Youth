000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: PROGRAMA PRINCIPAL DA EXECUCAO EM LOTE DE
000800*               RECOMENDACAO DE VAGA. CARREGA OS CATALOGOS DE
000900*               VAGA E CANDIDATO, CALCULA DISTANCIA E PONTUACAO
001000*               DE CADA PAR VAGA/CANDIDATO, SELECIONA AS N
001100*               MELHORES VAGAS DE CADA CANDIDATO E GRAVA O
001200*               ARQUIVO DE RECOMENDACOES, O RELATORIO E O
001300*               RESUMO DE ESTATISTICAS DO CATALOGO. SUPORTA O
001400*               MODO PERSONALIZADO (FILTRO DE SALARIO MINIMO E
001500*               DISTANCIA MAXIMA INFORMADOS NA ABERTURA)
001600* NOME.......: CAD0003A
001700*----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------
002000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
002100* ---------- ------- ------------ --------------------------   A1
002200* 18/07/1994 JRS     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
002300*                                 CAD0001A P/ ORQUESTRAR O LOTE A1
002400*                                 DE RECOMENDACAO DE VAGA       A1
002500* 20/03/1996 CAF     OS-1288      INCLUIDO FILTRO PERSONALIZADO A1
002600*                                 DE SALARIO MINIMO E DISTANCIA A1
002700*                                 MAXIMA, INFORMADOS NA ABERT.  A1
002800* 05/05/1997 MTS     OS-1350      CANDIDATO SEM VAGA APROVADA   A1
002900*                                 NO FILTRO NAO GERA ARQUIVO    A1
003000*                                 NEM LINHA DE RELATORIO VAZIOS A1
003100* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO     A1
003200*                                 GERAL, SEM IMPACTO NA LOGICA  A1
003210* 14/11/2001 MTS     OS-1742      REVISAO DE PADRONIZACAO CPD - A1
003220*                                 SEM ALTERACAO DE LOGICA       A1
003300*----------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. CAD0003A.
003600 AUTHOR. JOSE ROBERTO.
003700 INSTALLATION. PROJETO JOVEM RURAL.
003800 DATE-WRITTEN. 18/07/1994.
003900 DATE-COMPILED. 09/02/1999.
004000 SECURITY. USO INTERNO.
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*================================================================*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 01  WRK-LIMITE                   PIC 9(02) COMP-3 VALUE ZEROS.
005100 01  WRK-FILTRO-SALARIO-MIN       PIC 9(07) VALUE ZEROS.
005200 01  WRK-FILTRO-DISTANCIA-MAX     PIC 9(05)V9(02) VALUE ZEROS.
005300 01  WRK-VAGA-PASSA-FILTRO        PIC X(01) VALUE 'S'.
005400     88  WRK-VAGA-PASSA                  VALUE 'S'.
005500     88  WRK-VAGA-NAO-PASSA              VALUE 'N'.
005600 01  WRK-IND-HAB                  PIC 9(02) COMP VALUE ZEROS.
005700 01  WRK-IND-HAB-R REDEFINES WRK-IND-HAB PIC 9(02).
005800
005900*    PARAMETROS DE CHAMADA DE GRAV002A (MESMO LAYOUT DO LINKAGE
006000*    DECLARADO EM GRAV002A.CBL)
006100 01  WRK-GRAV002A-PARAM.
006200     05  GRV-LIMITE                PIC 9(02) COMP-3.
006300     05  FILLER                    PIC X(08).
006400
006500*    PARAMETROS DE CHAMADA DE REL0002A (MESMO LAYOUT DO LINKAGE
006600*    DECLARADO EM REL0002A.CBL)
006700 01  WRK-REL0002A-PARAM.
006800     05  REL-LIMITE                PIC 9(02) COMP-3.
006900     05  FILLER                    PIC X(08).
007000
007100*    CATALOGO DE VAGAS
007200 COPY COPY003A.
007300*    POPULACAO DE CANDIDATOS
007400 COPY COPY004A.
007500*    TABELAS DE APOIO (LOCALIDADES/HABILIDADES/TITULOS/TRECHOS)
007600 COPY COPY008A.
007700*    PARAMETROS DO MOTOR DE CALCULO DE DISTANCIA E PONTUACAO
007800 COPY COPY009A.
007900*    LISTA DE CLASSIFICACAO DO CANDIDATO CORRENTE
008000 COPY COPY005A.
008100*    REGISTRO DE ESTATISTICAS DO CATALOGO
008200 COPY COPY007A.
008300
008400*================================================================*
008500 PROCEDURE DIVISION.
008600*================================================================*
008700
008800*----------------------------------------------------------------*
008900*    PROCESSAMENTO PRINCIPAL
009000*----------------------------------------------------------------*
009100*> cobol-lint CL002 0000-processar
009200 0000-PROCESSAR                  SECTION.
009300*----------------------------------------------------------------*
009400
009500     PERFORM 1000-CARREGAR-CATALOGOS THRU 1000-END
009600     PERFORM 1500-OBTER-PARAMETROS THRU 1500-END
009700
009800     PERFORM 2000-PROCESSAR-CANDIDATOS THRU 2000-END
009900         VARYING IDX-CANDIDATO FROM 1 BY 1
010000         UNTIL IDX-CANDIDATO GREATER COPY004A-QTD-CANDIDATOS
010100
010200     PERFORM 3000-EMITIR-ESTATISTICAS THRU 3000-END
010300     PERFORM 9999-FINALIZAR THRU 9999-END
010400     .
010500*----------------------------------------------------------------*
010600*> cobol-lint CL002 0000-end
010700 0000-END.                       EXIT.
010800*----------------------------------------------------------------*
010900
011000*----------------------------------------------------------------*
011100*    CARREGAR CATALOGO DE VAGAS E POPULACAO DE CANDIDATOS
011200*----------------------------------------------------------------*
011300 1000-CARREGAR-CATALOGOS         SECTION.
011400*----------------------------------------------------------------*
011500
011600     CALL 'LER0003A' USING COPY003A-CATALOGO-VAGAS
011700                           COPY008A-TABELAS-APOIO
011800
011900     CALL 'LER0004A' USING COPY004A-POPULACAO-CANDIDATOS
012000                           COPY008A-TABELAS-APOIO
012100     .
012200*----------------------------------------------------------------*
012300*> cobol-lint CL002 1000-end
012400 1000-END.                       EXIT.
012500*----------------------------------------------------------------*
012600
012700*----------------------------------------------------------------*
012800*    OBTER PARAMETROS DE EXECUCAO (LIMITE E FILTRO PERSONALIZADO)
012900*----------------------------------------------------------------*
013000 1500-OBTER-PARAMETROS           SECTION.
013100*----------------------------------------------------------------*
013200
013300     DISPLAY 'LIMITE DE VAGAS POR CANDIDATO (0 = PADRAO 5): '
013400     ACCEPT WRK-LIMITE
013500     IF WRK-LIMITE EQUAL ZEROS
013550        MOVE 5                   TO WRK-LIMITE
013600     END-IF
013700
013800     DISPLAY 'SALARIO MINIMO DO FILTRO PERSONALIZADO '
013900             '(0 = SEM FILTRO): '
014000     ACCEPT WRK-FILTRO-SALARIO-MIN
014100
014200     DISPLAY 'DISTANCIA MAXIMA DO FILTRO PERSONALIZADO EM KM '
014300             '(0 = SEM FILTRO): '
014400     ACCEPT WRK-FILTRO-DISTANCIA-MAX
014500     .
014600*----------------------------------------------------------------*
014700*> cobol-lint CL002 1500-end
014800 1500-END.                       EXIT.
014900*----------------------------------------------------------------*
015000
015100*----------------------------------------------------------------*
015200*    PROCESSAR UM CANDIDATO CONTRA TODO O CATALOGO DE VAGAS
015300*----------------------------------------------------------------*
015400 2000-PROCESSAR-CANDIDATOS       SECTION.
015500*----------------------------------------------------------------*
015600
015700     MOVE ZEROS                  TO COPY005A-QTD-CLASS
015800
015900     PERFORM 2020-AVALIAR-UMA-VAGA THRU 2020-END
016000         VARYING IDX-VAGA FROM 1 BY 1
016100         UNTIL IDX-VAGA GREATER COPY003A-QTD-VAGAS
016200
016300     IF COPY005A-QTD-CLASS GREATER ZEROS
016400        CALL 'SORT003A' USING COPY005A-LISTA-CLASSIFICACAO
016500
016600        MOVE WRK-LIMITE          TO GRV-LIMITE
016700        CALL 'GRAV002A' USING WRK-GRAV002A-PARAM
016800                               COPY005A-LISTA-CLASSIFICACAO
016900
017000        MOVE WRK-LIMITE          TO REL-LIMITE
017100        CALL 'REL0002A' USING WRK-REL0002A-PARAM
017200                               COPY005A-LISTA-CLASSIFICACAO
017300     END-IF
017400     .
017500*----------------------------------------------------------------*
017600*> cobol-lint CL002 2000-end
017700 2000-END.                       EXIT.
017800*----------------------------------------------------------------*
017900
018000*----------------------------------------------------------------*
018100*    AVALIAR UMA VAGA DO CATALOGO PARA O CANDIDATO CORRENTE
018200*----------------------------------------------------------------*
018300*> cobol-lint CL002 2020-avaliar-uma-vaga
018400 2020-AVALIAR-UMA-VAGA           SECTION.
018500*----------------------------------------------------------------*
018600
018700     PERFORM 2200-MONTAR-PARAMETROS-CALCULO THRU 2200-END
018800
018900     CALL 'CALC001A' USING COPY009A-PARAMETROS-CALCULO
019000                           COPY008A-TABELAS-APOIO
019100
019200     PERFORM 2100-FILTRAR-VAGA-CANDIDATO THRU 2100-END
019300
019400     IF WRK-VAGA-PASSA
019500        PERFORM 2300-ACRESCENTAR-CLASSIFICACAO THRU 2300-END
019600     END-IF
019700     .
019800*----------------------------------------------------------------*
019900*> cobol-lint CL002 2020-end
020000 2020-END.                       EXIT.
020100*----------------------------------------------------------------*
020200
020300*----------------------------------------------------------------*
020400*    APLICAR FILTRO PERSONALIZADO DE SALARIO MINIMO E DISTANCIA
020500*    MAXIMA (SOMENTE ATIVO QUANDO O PARAMETRO E DIFERENTE DE
020600*    ZERO). O PRE-ORDENAMENTO POR QTD DE HABILIDADES PREFERIDAS
020700*    PREVISTO NA ESPECIFICACAO NAO ALTERA A ORDEM FINAL, JA
020800*    GARANTIDA POR SCORE EM SORT003A, E POR ISSO NAO E CODIFICADO
020900*----------------------------------------------------------------*
021000 2100-FILTRAR-VAGA-CANDIDATO     SECTION.
021100*----------------------------------------------------------------*
021200
021300     SET WRK-VAGA-PASSA          TO TRUE
021400
021500     IF WRK-FILTRO-SALARIO-MIN GREATER ZEROS
021600        AND VAG-SALARIO (IDX-VAGA) LESS WRK-FILTRO-SALARIO-MIN
021700        SET WRK-VAGA-NAO-PASSA   TO TRUE
021800     END-IF
021900
022000     IF WRK-VAGA-PASSA AND WRK-FILTRO-DISTANCIA-MAX GREATER ZEROS
022100        AND CLC-DISTANCIA-KM GREATER WRK-FILTRO-DISTANCIA-MAX
022200        SET WRK-VAGA-NAO-PASSA   TO TRUE
022300     END-IF
022400     .
022500*----------------------------------------------------------------*
022600*> cobol-lint CL002 2100-end
022700 2100-END.                       EXIT.
022800*----------------------------------------------------------------*
022900
023000*----------------------------------------------------------------*
023100*    MONTAR OS PARAMETROS DO PAR VAGA/CANDIDATO PARA O CALC001A
023200*----------------------------------------------------------------*
023300 2200-MONTAR-PARAMETROS-CALCULO  SECTION.
023400*----------------------------------------------------------------*
023500
023600     MOVE VAG-LATITUDE (IDX-VAGA)     TO CLC-VAG-LATITUDE
023700     MOVE VAG-LONGITUDE (IDX-VAGA)    TO CLC-VAG-LONGITUDE
023800     MOVE VAG-LOCALIDADE (IDX-VAGA)   TO CLC-VAG-LOCALIDADE
023900     MOVE VAG-SALARIO (IDX-VAGA)      TO CLC-VAG-SALARIO
024000     MOVE VAG-NIVEL-EXPERIENCIA (IDX-VAGA)
024100                                      TO CLC-VAG-NIVEL-EXPERIENCIA
024200     MOVE VAG-QTD-HABILIDADES (IDX-VAGA)
024300                                      TO CLC-VAG-QTD-HABILIDADES
024400
024500     PERFORM 2210-COPIAR-HABILIDADE-VAGA THRU 2210-END
024600         VARYING WRK-IND-HAB FROM 1 BY 1
024700         UNTIL WRK-IND-HAB GREATER 10
024800
024900     MOVE CAN-LATITUDE (IDX-CANDIDATO)   TO CLC-CAN-LATITUDE
025000     MOVE CAN-LONGITUDE (IDX-CANDIDATO)  TO CLC-CAN-LONGITUDE
025100     MOVE CAN-LOCALIDADE (IDX-CANDIDATO) TO CLC-CAN-LOCALIDADE
025200     MOVE CAN-DISTANCIA-MAX (IDX-CANDIDATO)
025300                                      TO CLC-CAN-DISTANCIA-MAX
025400     MOVE CAN-IDADE (IDX-CANDIDATO)   TO CLC-CAN-IDADE
025500     MOVE CAN-QTD-HABILIDADES (IDX-CANDIDATO)
025600                                      TO CLC-CAN-QTD-HABILIDADES
025700
025800     PERFORM 2220-COPIAR-HABILIDADE-CANDIDATO THRU 2220-END
025900         VARYING WRK-IND-HAB FROM 1 BY 1
026000         UNTIL WRK-IND-HAB GREATER 10
026100     .
026200*----------------------------------------------------------------*
026300*> cobol-lint CL002 2200-end
026400 2200-END.                       EXIT.
026500*----------------------------------------------------------------*
026600
026700*----------------------------------------------------------------*
026800*    COPIAR UMA POSICAO DA TABELA DE HABILIDADES EXIGIDAS DA VAGA
026900*----------------------------------------------------------------*
027000 2210-COPIAR-HABILIDADE-VAGA     SECTION.
027100*----------------------------------------------------------------*
027200
027300     MOVE VAG-HABILIDADE (IDX-VAGA, WRK-IND-HAB)
027400                                 TO CLC-VAG-HABILIDADE (WRK-IND-HAB)
027500     .
027600*----------------------------------------------------------------*
027700*> cobol-lint CL002 2210-end
027800 2210-END.                       EXIT.
027900*----------------------------------------------------------------*
028000
028100*----------------------------------------------------------------*
028200*    COPIAR UMA POSICAO DA TABELA DE HABILIDADES DO CANDIDATO
028300*----------------------------------------------------------------*
028400 2220-COPIAR-HABILIDADE-CANDIDATO SECTION.
028500*----------------------------------------------------------------*
028600
028700     MOVE CAN-HAB-NOME (IDX-CANDIDATO, WRK-IND-HAB)
028800                            TO CLC-CAN-HAB-NOME (WRK-IND-HAB)
028900     MOVE CAN-HAB-PROFICIENCIA (IDX-CANDIDATO, WRK-IND-HAB)
029000                            TO CLC-CAN-HAB-PROFICIENCIA (WRK-IND-HAB)
029100     .
029200*----------------------------------------------------------------*
029300*> cobol-lint CL002 2220-end
029400 2220-END.                       EXIT.
029500*----------------------------------------------------------------*
029600
029700*----------------------------------------------------------------*
029800*    ACRESCENTAR O PAR VAGA/CANDIDATO PONTUADO NA LISTA DE
029900*    CLASSIFICACAO DO CANDIDATO CORRENTE
030000*----------------------------------------------------------------*
030100 2300-ACRESCENTAR-CLASSIFICACAO  SECTION.
030200*----------------------------------------------------------------*
030300
030400     ADD 1                       TO COPY005A-QTD-CLASS
030500     SET IDX-CLASS               TO COPY005A-QTD-CLASS
030600
030700     MOVE CAN-CODIGO (IDX-CANDIDATO)
030800                                 TO REC-CODIGO-CANDIDATO (IDX-CLASS)
030900     MOVE ZEROS                  TO REC-CLASSIFICACAO (IDX-CLASS)
031000     MOVE VAG-CODIGO (IDX-VAGA)  TO REC-CODIGO-VAGA (IDX-CLASS)
031100     MOVE VAG-TITULO (IDX-VAGA)  TO REC-TITULO-VAGA (IDX-CLASS)
031200     MOVE CLC-SCORE-COMPOSTO     TO REC-PONTUACAO (IDX-CLASS)
031300     MOVE CLC-DISTANCIA-KM       TO REC-DISTANCIA-KM (IDX-CLASS)
031400     MOVE IDX-VAGA               TO REC-INDICE-CATALOGO (IDX-CLASS)
031500     .
031600*----------------------------------------------------------------*
031700*> cobol-lint CL002 2300-end
031800 2300-END.                       EXIT.
031900*----------------------------------------------------------------*
032000
032100*----------------------------------------------------------------*
032200*    ACUMULAR E GRAVAR O RESUMO DE ESTATISTICAS DO CATALOGO
032300*----------------------------------------------------------------*
032400 3000-EMITIR-ESTATISTICAS        SECTION.
032500*----------------------------------------------------------------*
032600
032700     MOVE COPY003A-QTD-VAGAS      TO EST-TOTAL-VAGAS
032800     MOVE COPY004A-QTD-CANDIDATOS TO EST-TOTAL-CANDIDATOS
032900     MOVE COPY008A-QTD-TITULOS    TO EST-TITULOS-UNICOS
033000     MOVE COPY008A-QTD-HABILIDADES TO EST-HABILIDADES-UNICAS
033100     MOVE COPY008A-QTD-LOCALIDADES TO EST-TOTAL-LOCALIDADES
033200
033300     CALL 'GRAV003A' USING COPY007A-REGISTRO-ESTATISTICA
033400     .
033500*----------------------------------------------------------------*
033600*> cobol-lint CL002 3000-end
033700 3000-END.                       EXIT.
033800*----------------------------------------------------------------*
033900
034000*----------------------------------------------------------------*
034100*    FINALIZAR PROGRAMA
034200*----------------------------------------------------------------*
034300 9999-FINALIZAR                  SECTION.
034400*----------------------------------------------------------------*
034500
034600     DISPLAY 'EXECUCAO DA RECOMENDACAO DE VAGA FINALIZADA!'
034700     STOP RUN
034800     .
034900*----------------------------------------------------------------*
035000*> cobol-lint CL002 9999-end
035100 9999-END.                       EXIT.
035200*----------------------------------------------------------------*
