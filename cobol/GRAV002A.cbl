000100******************************************************************
000200* PROGRAMADOR: MARIA T. SANTOS - COBOL DICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: GRAVACAO DO ARQUIVO SEQUENCIAL DE RECOMENDACOES
000800*               DE VAGA POR CANDIDATO (TOP-N JA CLASSIFICADO)
000900* NOME.......: GRAV002A
001000*----------------------------------------------------------------
001100* HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------
001300* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
001400* ---------- ------- ------------ --------------------------   A1
001500* 18/07/1994 MTS     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
001600*                                 GRAV001A P/ GRAVAR AS N        A1
001700*                                 MELHORES VAGAS DO CANDIDATO   A1
001800* 30/11/2003 CAF     OS-1899      RENUMERACAO DA CLASSIFICACAO  A1
001900*                                 NA GRAVACAO (1..LIMITE)       A1
002000*----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. GRAV002A.
002300 AUTHOR. MARIA T. SANTOS.
002400 INSTALLATION. PROJETO JOVEM RURAL.
002500 DATE-WRITTEN. 18/07/1994.
002600 DATE-COMPILED. 09/02/1999.
002700 SECURITY. USO INTERNO.
002800*================================================================*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT F-RECOMENDACOES ASSIGN TO 'RECOMEND'
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700*================================================================*
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  F-RECOMENDACOES.
004100 01  WRK-GRAV002A-REGISTRO.
004200     05  WRK-GRAV002A-CODIGO-CANDIDATO PIC X(06).
004300     05  WRK-GRAV002A-CLASSIFICACAO    PIC 9(02).
004400     05  WRK-GRAV002A-CODIGO-VAGA      PIC X(06).
004500     05  WRK-GRAV002A-TITULO-VAGA      PIC X(30).
004510     05  WRK-GRAV002A-PONTUACAO        PIC 9(03)V9(02).
004520     05  WRK-GRAV002A-PONTUACAO-R REDEFINES
004530         WRK-GRAV002A-PONTUACAO.
004540         10  WRK-GRAV002A-PONTUACAO-INT PIC 9(03).
004550         10  WRK-GRAV002A-PONTUACAO-DEC PIC 9(02).
004560     05  WRK-GRAV002A-DISTANCIA-KM     PIC 9(05)V9(02).
004570     05  WRK-GRAV002A-DISTANCIA-R REDEFINES
004580         WRK-GRAV002A-DISTANCIA-KM.
004590         10  WRK-GRAV002A-DISTANCIA-INT PIC 9(05).
004600         10  WRK-GRAV002A-DISTANCIA-DEC PIC 9(02).
004700     05  FILLER                        PIC X(04).
004750 01  WRK-GRAV002A-REGISTRO-R REDEFINES WRK-GRAV002A-REGISTRO
004760                                    PIC X(60).
004900
005000 WORKING-STORAGE SECTION.
005100 01  WRK-IND1                     PIC 9(03) COMP VALUE 1.
005200 01  WRK-QTD-GRAVAR               PIC 9(03) COMP VALUE ZEROS.
005300
005400 LINKAGE SECTION.
005500*    LIMITE DE VAGAS A GRAVAR PARA O CANDIDATO CORRENTE
005600 01  WRK-GRAV002A-PARAMETROS.
005700     05  GRV-LIMITE               PIC 9(02) COMP-3.
005800     05  FILLER                   PIC X(08).
005900*    LISTA JA CLASSIFICADA POR PONTUACAO DECRESCENTE
006000 COPY COPY005A.
006100
006200*================================================================*
006300 PROCEDURE DIVISION USING WRK-GRAV002A-PARAMETROS
006400                          COPY005A-LISTA-CLASSIFICACAO.
006500*================================================================*
006600
006700*----------------------------------------------------------------*
006800*    PROCESSAMENTO PRINCIPAL
006900*----------------------------------------------------------------*
007000*> cobol-lint CL002 0000-principal
007100 0000-PRINCIPAL                  SECTION.
007200*----------------------------------------------------------------*
007300
007400     PERFORM 0001-ABRE-ARQUIVO THRU 0001-FIM
007500     PERFORM 0002-ESCREVE-REGISTROS THRU 0002-FIM
007600     PERFORM 0003-FECHA-ARQUIVO THRU 0003-FIM
007700     .
007800*----------------------------------------------------------------*
007900*> cobol-lint CL002 0000-fim
008000 0000-FIM.                       EXIT.
008100*----------------------------------------------------------------*
008200
008300*----------------------------------------------------------------*
008400*    ABERTURA DE ARQUIVO
008500*----------------------------------------------------------------*
008600 0001-ABRE-ARQUIVO               SECTION.
008700*----------------------------------------------------------------*
008800
008900     OPEN EXTEND F-RECOMENDACOES
009000     .
009100*----------------------------------------------------------------*
009200*> cobol-lint CL002 0001-fim
009300 0001-FIM.                       EXIT.
009400*----------------------------------------------------------------*
009500
009600*----------------------------------------------------------------*
009700*    ESCREVER UMA LINHA POR VAGA RECOMENDADA, LIMITADA A
009800*    GRV-LIMITE OU AO TAMANHO DA LISTA, O QUE FOR MENOR
009900*----------------------------------------------------------------*
010000 0002-ESCREVE-REGISTROS          SECTION.
010100*----------------------------------------------------------------*
010200
010300     MOVE COPY005A-QTD-CLASS     TO WRK-QTD-GRAVAR
010400     IF GRV-LIMITE LESS WRK-QTD-GRAVAR
010500        MOVE GRV-LIMITE          TO WRK-QTD-GRAVAR
010600     END-IF
010700
010800     PERFORM 0004-ESCREVE-UMA-VAGA THRU 0004-FIM
010900         VARYING WRK-IND1 FROM 1 BY 1
011000         UNTIL WRK-IND1 GREATER WRK-QTD-GRAVAR
011100     .
011200*----------------------------------------------------------------*
011300*> cobol-lint CL002 0002-fim
011400 0002-FIM.                       EXIT.
011500*----------------------------------------------------------------*
011600
011700*----------------------------------------------------------------*
011800*    ESCREVER UMA LINHA DE DETALHE, RENUMERANDO A CLASSIFICACAO
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0004-escreve-uma-vaga
012100 0004-ESCREVE-UMA-VAGA           SECTION.
012200*----------------------------------------------------------------*
012300
012400     MOVE REC-CODIGO-CANDIDATO (WRK-IND1)
012500                                 TO WRK-GRAV002A-CODIGO-CANDIDATO
012600     MOVE WRK-IND1               TO WRK-GRAV002A-CLASSIFICACAO
012700     MOVE REC-CODIGO-VAGA (WRK-IND1)
012800                                 TO WRK-GRAV002A-CODIGO-VAGA
012900     MOVE REC-TITULO-VAGA (WRK-IND1)
013000                                 TO WRK-GRAV002A-TITULO-VAGA
013100     MOVE REC-PONTUACAO (WRK-IND1)
013200                                 TO WRK-GRAV002A-PONTUACAO
013300     MOVE REC-DISTANCIA-KM (WRK-IND1)
013400                                 TO WRK-GRAV002A-DISTANCIA-KM
013500
013600     WRITE WRK-GRAV002A-REGISTRO
013700     .
013800*----------------------------------------------------------------*
013900*> cobol-lint CL002 0004-fim
014000 0004-FIM.                       EXIT.
014100*----------------------------------------------------------------*
014200
014300*----------------------------------------------------------------*
014400*    FECHAR ARQUIVO
014500*----------------------------------------------------------------*
014600 0003-FECHA-ARQUIVO              SECTION.
014700*----------------------------------------------------------------*
014800
014900     CLOSE F-RECOMENDACOES
015000     GOBACK
015100     .
015200*----------------------------------------------------------------*
015300*> cobol-lint CL002 0003-fim
015400 0003-FIM.                       EXIT.
015500*----------------------------------------------------------------*
