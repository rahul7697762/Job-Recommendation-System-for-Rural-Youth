000100******************************************************************
000200* PROGRAMADOR: MARIA T. SANTOS - COBOL DICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: GRAVACAO DE UM REGISTRO DE TRAJETORIA PROFISSIONAL
000800*               (LACUNA DE HABILIDADE) NO ARQUIVO DE SAIDA
000900* NOME.......: GRAV004A
001000*----------------------------------------------------------------
001100* HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------
001300* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
001400* ---------- ------- ------------ --------------------------   A1
001500* 18/07/1994 MTS     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
001600*                                 GRAV001A P/ GRAVAR CADA        A1
001700*                                 RESULTADO DA TRAJETORIA        A1
001800*                                 PROFISSIONAL DO CANDIDATO      A1
001820* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO      A1
001840*                                 GERAL, SEM IMPACTO NA LOGICA   A1
001860* 30/11/2003 CAF     OS-1899      CONTADOR DE CHAMADAS PASSA A   A1
001880*                                 CONTROLAR A ABERTURA OUTPUT/   A1
001890*                                 EXTEND (ANTES ERA FLAG UNICA)  A1
001900*----------------------------------------------------------------
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. GRAV004A.
002200 AUTHOR. MARIA T. SANTOS.
002300 INSTALLATION. PROJETO JOVEM RURAL.
002400 DATE-WRITTEN. 18/07/1994.
002500 DATE-COMPILED. 09/02/1999.
002600 SECURITY. USO INTERNO.
002700*================================================================*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT F-TRAJETORIAS ASSIGN TO 'TRAJETOR'
003500         ORGANIZATION IS LINE SEQUENTIAL.
003600*================================================================*
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  F-TRAJETORIAS.
004000 01  WRK-GRAV004A-REGISTRO.
004100     05  WRK-GRAV004A-COD-CANDIDATO   PIC X(06).
004200     05  WRK-GRAV004A-TITULO-ALVO     PIC X(30).
004300     05  WRK-GRAV004A-HABIL-FALTANTE  PIC X(20).
004310     05  WRK-GRAV004A-HABIL-FALTA-R REDEFINES
004320         WRK-GRAV004A-HABIL-FALTANTE  PIC X(20).
004400     05  WRK-GRAV004A-QTD-VAGAS-TREINO PIC 9(03).
004410     05  WRK-GRAV004A-QTD-TREINO-R REDEFINES
004420         WRK-GRAV004A-QTD-VAGAS-TREINO PIC X(03).
004500     05  WRK-GRAV004A-SITUACAO        PIC X(40).
004600     05  FILLER                       PIC X(11).
004650 01  WRK-GRAV004A-REGISTRO-R REDEFINES WRK-GRAV004A-REGISTRO
004660                                    PIC X(110).
004700
004800 WORKING-STORAGE SECTION.
004810 01  WRK-GRAV004A-QTD-CHAMADAS    PIC 9(05) COMP VALUE ZEROS.
004900 01  WRK-GRAV004A-PRIMEIRA-VEZ    PIC X(01) VALUE 'S'.
005000     88  WRK-GRAV004A-ABRIR-OUTPUT       VALUE 'S'.
005100     88  WRK-GRAV004A-ABRIR-EXTEND       VALUE 'N'.
005200
005300 LINKAGE SECTION.
005400*    UM RESULTADO DA TRAJETORIA PROFISSIONAL POR CHAMADA
005500 COPY COPY006A.
005600
005700*================================================================*
005800 PROCEDURE DIVISION USING COPY006A-REGISTRO-TRAJETORIA.
005900*================================================================*
006000
006100*----------------------------------------------------------------*
006200*    PROCESSAMENTO PRINCIPAL
006300*----------------------------------------------------------------*
006400*> cobol-lint CL002 0000-principal
006500 0000-PRINCIPAL                  SECTION.
006600*----------------------------------------------------------------*
006700
006750     ADD 1                    TO WRK-GRAV004A-QTD-CHAMADAS
006800     PERFORM 0001-ABRE-ARQUIVO THRU 0001-FIM
006900     PERFORM 0002-ESCREVE-REGISTRO THRU 0002-FIM
007000     PERFORM 0003-FECHA-ARQUIVO THRU 0003-FIM
007100     .
007200*----------------------------------------------------------------*
007300*> cobol-lint CL002 0000-fim
007400 0000-FIM.                       EXIT.
007500*----------------------------------------------------------------*
007600
007700*----------------------------------------------------------------*
007800*    ABERTURA DE ARQUIVO - CRIA NA 1a CHAMADA, ESTENDE DEPOIS
007900*----------------------------------------------------------------*
008000 0001-ABRE-ARQUIVO               SECTION.
008100*----------------------------------------------------------------*
008200
008300     IF WRK-GRAV004A-ABRIR-OUTPUT
008400        OPEN OUTPUT F-TRAJETORIAS
008500        MOVE 'N'                 TO WRK-GRAV004A-PRIMEIRA-VEZ
008600     ELSE
008700        OPEN EXTEND F-TRAJETORIAS
008800     END-IF
008900     .
009000*----------------------------------------------------------------*
009100*> cobol-lint CL002 0001-fim
009200 0001-FIM.                       EXIT.
009300*----------------------------------------------------------------*
009400
009500*----------------------------------------------------------------*
009600*    ESCREVER O REGISTRO DE TRAJETORIA
009700*----------------------------------------------------------------*
009800 0002-ESCREVE-REGISTRO           SECTION.
009900*----------------------------------------------------------------*
010000
010100     MOVE TRJ-CODIGO-CANDIDATO   TO WRK-GRAV004A-COD-CANDIDATO
010200     MOVE TRJ-TITULO-VAGA-ALVO   TO WRK-GRAV004A-TITULO-ALVO
010300     MOVE TRJ-HABILIDADE-FALTANTE
010400                                 TO WRK-GRAV004A-HABIL-FALTANTE
010500     MOVE TRJ-QTD-VAGAS-TREINO   TO WRK-GRAV004A-QTD-VAGAS-TREINO
010600     MOVE TRJ-SITUACAO           TO WRK-GRAV004A-SITUACAO
010700
010800     WRITE WRK-GRAV004A-REGISTRO
010900     .
011000*----------------------------------------------------------------*
011100*> cobol-lint CL002 0002-fim
011200 0002-FIM.                       EXIT.
011300*----------------------------------------------------------------*
011400
011500*----------------------------------------------------------------*
011600*    FECHAR ARQUIVO
011700*----------------------------------------------------------------*
011800 0003-FECHA-ARQUIVO              SECTION.
011900*----------------------------------------------------------------*
012000
012100     CLOSE F-TRAJETORIAS
012200     GOBACK
012300     .
012400*----------------------------------------------------------------*
012500*> cobol-lint CL002 0003-fim
012600 0003-FIM.                       EXIT.
012700*----------------------------------------------------------------*
