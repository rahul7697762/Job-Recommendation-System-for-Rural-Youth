000100******************************************************************
000200* PROGRAMADOR: MARIA T. SANTOS - COBOL DICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: GRAVACAO DO REGISTRO UNICO DE ESTATISTICAS DO
000800*               CATALOGO AO FINAL DA EXECUCAO DO LOTE
000900* NOME.......: GRAV003A
001000*----------------------------------------------------------------
001100* HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------
001300* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
001400* ---------- ------- ------------ --------------------------   A1
001500* 18/07/1994 MTS     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
001600*                                 GRAV001A P/ GRAVAR O RESUMO   A1
001700*                                 DE TOTALIZADORES DO LOTE      A1
001720* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO     A1
001740*                                 GERAL, SEM IMPACTO NA LOGICA  A1
001760* 30/11/2003 CAF     OS-1899      INCLUIDO CONTADOR INTERNO DE  A1
001780*                                 CHAMADAS PARA CONFERENCIA DO  A1
001790*                                 REGISTRO UNICO GRAVADO/LOTE   A1
001800*----------------------------------------------------------------
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. GRAV003A.
002100 AUTHOR. MARIA T. SANTOS.
002200 INSTALLATION. PROJETO JOVEM RURAL.
002300 DATE-WRITTEN. 18/07/1994.
002400 DATE-COMPILED. 09/02/1999.
002500 SECURITY. USO INTERNO.
002600*================================================================*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT F-ESTATISTICAS ASSIGN TO 'ESTATIST'
003400         ORGANIZATION IS LINE SEQUENTIAL.
003500*================================================================*
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  F-ESTATISTICAS.
003900 01  WRK-GRAV003A-REGISTRO.
004000     05  WRK-GRAV003A-TOTAL-VAGAS      PIC 9(05).
004010     05  WRK-GRAV003A-TOTAL-VAGAS-R REDEFINES
004020         WRK-GRAV003A-TOTAL-VAGAS      PIC X(05).
004100     05  WRK-GRAV003A-TOTAL-CANDIDATOS PIC 9(05).
004110     05  WRK-GRAV003A-TOT-CAND-R REDEFINES
004120         WRK-GRAV003A-TOTAL-CANDIDATOS PIC X(05).
004200     05  WRK-GRAV003A-TITULOS-UNICOS   PIC 9(05).
004300     05  WRK-GRAV003A-HABILID-UNICAS   PIC 9(05).
004400     05  WRK-GRAV003A-TOTAL-LOCALID    PIC 9(05).
004500     05  FILLER                        PIC X(05).
004550 01  WRK-GRAV003A-REGISTRO-R REDEFINES WRK-GRAV003A-REGISTRO
004560                                    PIC X(30).
004600
004700 WORKING-STORAGE SECTION.
004750 01  WRK-GRAV003A-CONTADOR        PIC 9(01) COMP VALUE ZEROS.
004800 LINKAGE SECTION.
004900*    REGISTRO DE ESTATISTICAS ACUMULADO PELO ORQUESTRADOR
005000 COPY COPY007A.
005100
005200*================================================================*
005300 PROCEDURE DIVISION USING COPY007A-REGISTRO-ESTATISTICA.
005400*================================================================*
005500
005600*----------------------------------------------------------------*
005700*    PROCESSAMENTO PRINCIPAL
005800*----------------------------------------------------------------*
005900*> cobol-lint CL002 0000-principal
006000 0000-PRINCIPAL                  SECTION.
006100*----------------------------------------------------------------*
006200
006300     PERFORM 0001-ABRE-ARQUIVO THRU 0001-FIM
006400     PERFORM 0002-ESCREVE-REGISTRO THRU 0002-FIM
006500     PERFORM 0003-FECHA-ARQUIVO THRU 0003-FIM
006600     .
006700*----------------------------------------------------------------*
006800*> cobol-lint CL002 0000-fim
006900 0000-FIM.                       EXIT.
007000*----------------------------------------------------------------*
007100
007200*----------------------------------------------------------------*
007300*    ABERTURA DE ARQUIVO
007400*----------------------------------------------------------------*
007500 0001-ABRE-ARQUIVO               SECTION.
007600*----------------------------------------------------------------*
007700
007800     OPEN OUTPUT F-ESTATISTICAS
007900     .
008000*----------------------------------------------------------------*
008100*> cobol-lint CL002 0001-fim
008200 0001-FIM.                       EXIT.
008300*----------------------------------------------------------------*
008400
008500*----------------------------------------------------------------*
008600*    ESCREVER O REGISTRO UNICO DE ESTATISTICAS
008700*----------------------------------------------------------------*
008800 0002-ESCREVE-REGISTRO           SECTION.
008900*----------------------------------------------------------------*
009000
009100     MOVE EST-TOTAL-VAGAS        TO WRK-GRAV003A-TOTAL-VAGAS
009200     MOVE EST-TOTAL-CANDIDATOS   TO WRK-GRAV003A-TOTAL-CANDIDATOS
009300     MOVE EST-TITULOS-UNICOS     TO WRK-GRAV003A-TITULOS-UNICOS
009400     MOVE EST-HABILIDADES-UNICAS TO WRK-GRAV003A-HABILID-UNICAS
009500     MOVE EST-TOTAL-LOCALIDADES  TO WRK-GRAV003A-TOTAL-LOCALID
009600
009650     ADD 1                       TO WRK-GRAV003A-CONTADOR
009700     WRITE WRK-GRAV003A-REGISTRO
009800     .
009900*----------------------------------------------------------------*
010000*> cobol-lint CL002 0002-fim
010100 0002-FIM.                       EXIT.
010200*----------------------------------------------------------------*
010300
010400*----------------------------------------------------------------*
010500*    FECHAR ARQUIVO
010600*----------------------------------------------------------------*
010700 0003-FECHA-ARQUIVO              SECTION.
010800*----------------------------------------------------------------*
010900
011000     CLOSE F-ESTATISTICAS
011100     DISPLAY 'ARQUIVO DE ESTATISTICAS GRAVADO COM SUCESSO!'
011200     GOBACK
011300     .
011400*----------------------------------------------------------------*
011500*> cobol-lint CL002 0003-fim
011600 0003-FIM.                       EXIT.
011700*----------------------------------------------------------------*
