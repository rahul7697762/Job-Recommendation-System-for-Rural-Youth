000100***************************************************************
000200*    BOOK.......: COD001A                                     *
000300*    DESCRICAO..: BOOK DE DATA / HORA DO SISTEMA               *
000400*    PROGRAMADOR: JOSE ROBERTO - COBOL DICAS                  *
000500*    DATA.......: 28/01/1985                                  *
000600*    FORMATO....: AAAAMMDD - HMMSSSS                          *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 28/01/1985 JRS     OS-0040      BOOK CRIADO                   *
001300* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - CAMPO DO ANO *
001400*                                 CONFIRMADO EM 4 POSICOES       *
001500* 15/07/1994 CAF     OS-1103      REAPROVEITADO NO CABECALHO DO  *
001600*                                 RELATORIO DE RECOMENDACAO DO   *
001700*                                 PROJETO JOVEM RURAL (REL0002A) *
001750* 30/11/2003 MTS     OS-1899      REVISAO DE PADRONIZACAO CPD -  *
001760*                                 SEM ALTERACAO DE LAYOUT         *
001770* 05/03/2004 CAF     OS-1911      REMOVIDOS DIA-SEMANA/DESC-MES/ *
001780*                                 DESC-SEMANA/DIAS-ANO - NENHUM  *
001790*                                 PROGRAMA DO PROJETO JOVEM RURAL*
001795*                                 OS USA, SO O CARIMBO AAAAMMDD  *
001797*                                 E HHMMSS DO CABECALHO (REL0002A*
001798*                                 VIA PROGDATA/PROGTIME)          *
001800*----------------------------------------------------------------
001900* COD001A-DATA-ANO    = ANO                                     *
002000* COD001A-DATA-MES    = MES                                     *
002100* COD001A-DATA-DIA    = DIA                                     *
002600*----------------------------------------------------------------
002700* COD001A-HORA        = HORA                                    *
002800* COD001A-MINUTO      = MINUTO                                  *
002900* COD001A-SEGUNDO     = SEGUNDO                                  *
003000* COD001A-MILESIMO    = MILESIMO DE SEGUNDO                      *
003100* COD001A-PERIODO     = PERIODO DO DIA                           *
003200***************************************************************
003300 01  COD001A-REGISTRO.
003400*        AAAAMMDD
003500     05  COD001A-DATA.
003600         10 COD001A-DATA-ANO         PIC 9(004).
003700         10 COD001A-DATA-MES         PIC 9(002).
003800         10 COD001A-DATA-DIA         PIC 9(002).
003810     05  COD001A-DATA-R REDEFINES COD001A-DATA
003820                                     PIC 9(008).
004300*        HHMMSSSS
004400     05  COD001A-TIME.
004500         10 COD001A-HORA             PIC 9(002).
004600         10 COD001A-MINUTO           PIC 9(002).
004700         10 COD001A-SEGUNDO          PIC 9(002).
004800         10 COD001A-MILESIMO         PIC 9(002).
004900     05  COD001A-PERIODO             PIC X(020).
005000     05  FILLER                      PIC X(050).
