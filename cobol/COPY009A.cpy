000100***************************************************************
000200*    BOOK.......: COPY009A                                    *
000300*    DESCRICAO..: BOOK DE INTERFACE DO MOTOR DE CALCULO DE     *
000400*                 DISTANCIA E PONTUACAO (CALC001A)             *
000500*    PROGRAMADOR: CARLOS A. FIGUEIREDO - COBOL DICAS          *
000600*    DATA.......: 18/07/1994                                  *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 18/07/1994 CAF     OS-1105      BOOK CRIADO PARA O PAR DE      *
001300*                                 CALCULO CANDIDATO X VAGA       *
001400* 20/03/1996 CAF     OS-1288      INCLUIDOS OS SUB-ESCORES NA    *
001500*                                 SAIDA PARA DEPURACAO/RELATORIO*
001550* 14/11/2001 RQV     OS-1742      SUB-ESCORES AMPLIADOS P/ 4     *
001560*                                 CASAS DECIMAIS - EVITA DUPLA   *
001570*                                 ARREDONDAGEM NA COMPOSICAO,    *
001580*                                 QUE PASSA A ARREDONDAR SO NA   *
001590*                                 SAIDA (CLC-SCORE-COMPOSTO)     *
001592* 05/03/2004 CAF     OS-1912      CLC-SCORE-EXPERIENCIA PASSA A  *
001594*                                 SER CAMPO COM SINAL - SEM ISSO*
001595*                                 O TESTE DE ZERAGEM EM CALC001A*
001596*                                 NUNCA PEGAVA O RESULTADO       *
001597*                                 NEGATIVO DE DIFERENCA DE NIVEL *
001598*                                 MUITO GRANDE (7 OU MAIS)       *
001600*----------------------------------------------------------------
001700* CLC-VAG-...   = DADOS DA VAGA PARTICIPANTE DO CALCULO          *
001800* CLC-CAN-...   = DADOS DO CANDIDATO PARTICIPANTE DO CALCULO     *
001900* CLC-DISTANCIA-KM  = DISTANCIA CALCULADA EM KM (SAIDA)          *
002000* CLC-SCORE-...     = SUB-ESCORES E ESCORE COMPOSTO (SAIDA)      *
002100***************************************************************
002200 01  COPY009A-PARAMETROS-CALCULO.
002300     05  CLC-VAG-LATITUDE           PIC S9(3)V9(4).
002400     05  CLC-VAG-LONGITUDE          PIC S9(3)V9(4).
002500     05  CLC-VAG-LOCALIDADE         PIC X(20).
002600     05  CLC-VAG-SALARIO            PIC 9(07).
002700     05  CLC-VAG-NIVEL-EXPERIENCIA  PIC 9(01).
002800     05  CLC-VAG-QTD-HABILIDADES    PIC 9(02).
002900     05  CLC-VAG-HABILIDADE OCCURS 10 TIMES
003000                                    PIC X(20).
003100     05  CLC-CAN-LATITUDE           PIC S9(3)V9(4).
003200     05  CLC-CAN-LONGITUDE          PIC S9(3)V9(4).
003300     05  CLC-CAN-LOCALIDADE         PIC X(20).
003400     05  CLC-CAN-DISTANCIA-MAX      PIC 9(03)V9(2).
003500     05  CLC-CAN-IDADE              PIC 9(03).
003600     05  CLC-CAN-QTD-HABILIDADES    PIC 9(02).
003700     05  CLC-CAN-HABILIDADE OCCURS 10 TIMES.
003800         10 CLC-CAN-HAB-NOME        PIC X(20).
003900         10 CLC-CAN-HAB-PROFICIENCIA PIC 9(02).
004000     05  CLC-DISTANCIA-KM           PIC 9(05)V9(02).
004100     05  CLC-SCORE-HABILIDADE       PIC 9(03)V9(04).
004200     05  CLC-SCORE-DISTANCIA        PIC 9(03)V9(04).
004300     05  CLC-SCORE-SALARIO          PIC 9(03)V9(04).
004400     05  CLC-SCORE-EXPERIENCIA      PIC S9(03)V9(04).
004500     05  CLC-SCORE-COMPOSTO         PIC 9(03)V9(02).
004600     05  FILLER                     PIC X(10).
