000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CALC002A.
000300 AUTHOR.         CARLOS A. FIGUEIREDO.
000400 INSTALLATION.   COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.   15/07/1994.
000600 DATE-COMPILED.  15/07/1994.
000700 SECURITY.       USO INTERNO - CPD.
000800***************************************************************
000900*    OBJETIVO: BIBLIOTECA DE FUNCOES MATEMATICAS POR SERIE DE  *
001000*              APROXIMACAO (RAIZ QUADRADA, SENO, COSSENO,      *
001100*              ARCO-SENO E EXPONENCIAL), PARA USO DE ROTINAS   *
001200*              QUE PRECISEM DESSAS FUNCOES SEM CONTAR COM      *
001300*              BIBLIOTECA MATEMATICA DO COMPILADOR.            *
001400*    USO.....: CHAMADO POR CALC001A NO CALCULO DE DISTANCIA    *
001500*              GEOGRAFICA (FORMULA DE HAVERSINE) E NA CURVA DE *
001600*              PONTUACAO POR DISTANCIA DO PROJETO JOVEM RURAL. *
001700*----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                       *
001900*----------------------------------------------------------------
002000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
002100* ---------- ------- ------------ --------------------------    *
002200* 15/07/1994 CAF     OS-1103      PROGRAMA CRIADO - OPERACOES    *
002300*                                 RQD (RAIZ), SEN, COS E ARS     *
002400*                                 PARA A FORMULA DE HAVERSINE    *
002500* 20/03/1996 CAF     OS-1288      INCLUIDA OPERACAO POT (SERIE   *
002600*                                 EXPONENCIAL) PARA A CURVA DE   *
002700*                                 PONTUACAO POR DISTANCIA        *
002800* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - SEM IMPACTO  *
002900*                                 NESTE MODULO (NAO MANIPULA     *
003000*                                 DATA), REVISADO POR PRECAUCAO  *
003050* 14/11/2001 RQV     OS-1742      REVISADO WRK-QTD-TERMOS DAS     *
003060*                                 SERIES PARA ACOMPANHAR A MAIOR  *
003070*                                 PRECISAO EXIGIDA PELO NOVO      *
003080*                                 LAYOUT DE ESCORE DO COPY009A    *
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 WORKING-STORAGE SECTION.
003900
004000 01  WRK-CONSTANTES.
004100     05  WRK-PI                     PIC S9(1)V9(8)
004200                                     VALUE 3.14159265.
004300     05  WRK-PI-METADE              PIC S9(1)V9(8)
004400                                     VALUE 1.57079633.
004450 01  WRK-CONSTANTES-R REDEFINES WRK-CONSTANTES PIC X(18).
004500
004600 01  WRK-SERIE-TRABALHO.
004700     05  WRK-TERMO                  PIC S9(5)V9(9) COMP-3.
004800     05  WRK-SOMA                   PIC S9(5)V9(9) COMP-3.
004900     05  WRK-X                      PIC S9(5)V9(9) COMP-3.
005000     05  WRK-X-QUADRADO             PIC S9(5)V9(9) COMP-3.
005100     05  WRK-COEFICIENTE            PIC S9(5)V9(9) COMP-3.
005200     05  WRK-DIVISOR                PIC S9(5)V9(9) COMP-3.
005300     05  WRK-INDICE                 PIC 9(02) COMP.
005400     05  WRK-QTD-TERMOS             PIC 9(02) COMP VALUE 16.
005500 01  WRK-SERIE-TRABALHO-R REDEFINES WRK-SERIE-TRABALHO.
005600     05  FILLER                     PIC X(52).
005700
005800 01  WRK-NEWTON-RAPHSON.
005900     05  WRK-RAIZ-ATUAL             PIC S9(5)V9(9) COMP-3.
006000     05  WRK-RAIZ-ANTERIOR          PIC S9(5)V9(9) COMP-3.
006100     05  WRK-ITERACAO               PIC 9(02) COMP VALUE ZEROS.
006150 01  WRK-NEWTON-RAPHSON-R REDEFINES WRK-NEWTON-RAPHSON
006160                                    PIC X(18).
006200
006300 01  WRK-CHAMADAS-INVALIDAS         PIC 9(05) COMP VALUE ZEROS.
006400
006500 LINKAGE SECTION.
006600 01  WRK-CALC002A-PARAMETROS.
006700     05  CALC002A-OPERACAO          PIC X(03).
006800         88  CALC002A-RAIZ              VALUE 'RQD'.
006900         88  CALC002A-SENO              VALUE 'SEN'.
007000         88  CALC002A-COSSENO           VALUE 'COS'.
007100         88  CALC002A-ARCO-SENO         VALUE 'ARS'.
007200         88  CALC002A-EXPONENCIAL       VALUE 'POT'.
007300     05  CALC002A-ENTRADA               PIC S9(5)V9(8).
007400     05  CALC002A-RESULTADO             PIC S9(5)V9(8).
007500
007600*================================================================*
007700 PROCEDURE DIVISION USING WRK-CALC002A-PARAMETROS.
007800*================================================================*
007900*> cobol-lint CL002 0000-processar
008000 0000-PROCESSAR                    SECTION.
008100*----------------------------------------------------------------*
008200     MOVE ZEROS                    TO CALC002A-RESULTADO
008300     MOVE CALC002A-ENTRADA         TO WRK-X
008400     MULTIPLY WRK-X BY WRK-X GIVING WRK-X-QUADRADO
008500
008600     EVALUATE TRUE
008700         WHEN CALC002A-RAIZ
008800             PERFORM 1000-RAIZ-QUADRADA THRU 1000-END
008900         WHEN CALC002A-SENO
009000             PERFORM 2000-SERIE-SENO THRU 2000-END
009100         WHEN CALC002A-COSSENO
009200             PERFORM 3000-SERIE-COSSENO THRU 3000-END
009300         WHEN CALC002A-ARCO-SENO
009400             PERFORM 4000-SERIE-ARCO-SENO THRU 4000-END
009500         WHEN CALC002A-EXPONENCIAL
009600             PERFORM 5000-SERIE-EXPONENCIAL THRU 5000-END
009700         WHEN OTHER
009800             ADD 1                 TO WRK-CHAMADAS-INVALIDAS
009900     END-EVALUATE
010000
010100     GOBACK
010200     .
010300*> cobol-lint CL002 0000-end
010400 0000-END.                        EXIT.
010500*----------------------------------------------------------------*
010600*    RAIZ QUADRADA POR NEWTON-RAPHSON (10 ITERACOES)             *
010700*----------------------------------------------------------------*
010800 1000-RAIZ-QUADRADA               SECTION.
010900*----------------------------------------------------------------*
011000     IF WRK-X NOT GREATER ZERO
011100         MOVE ZEROS               TO CALC002A-RESULTADO
011200         GO TO 1000-END
011300     END-IF
011400
011500     MOVE WRK-X                   TO WRK-RAIZ-ATUAL
011600     MOVE ZEROS                   TO WRK-ITERACAO
011700
011800     PERFORM 1100-ITERAR-NEWTON THRU 1100-END
011900         VARYING WRK-ITERACAO FROM 1 BY 1
012000         UNTIL WRK-ITERACAO GREATER 10
012100
012200     MOVE WRK-RAIZ-ATUAL          TO CALC002A-RESULTADO
012300     .
012400*> cobol-lint CL002 1000-end
012500 1000-END.                        EXIT.
012600*----------------------------------------------------------------*
012700 1100-ITERAR-NEWTON               SECTION.
012800*----------------------------------------------------------------*
012900     MOVE WRK-RAIZ-ATUAL          TO WRK-RAIZ-ANTERIOR
013000     DIVIDE WRK-X BY WRK-RAIZ-ANTERIOR GIVING WRK-DIVISOR
013100         ROUNDED
013200     ADD WRK-RAIZ-ANTERIOR TO WRK-DIVISOR GIVING WRK-RAIZ-ATUAL
013300     DIVIDE WRK-RAIZ-ATUAL BY 2 GIVING WRK-RAIZ-ATUAL ROUNDED
013400     .
013500*> cobol-lint CL002 1100-end
013600 1100-END.                        EXIT.
013700*----------------------------------------------------------------*
013800*    SENO POR SERIE DE TAYLOR - X EM RADIANOS                    *
013900*    SEN(X) = X - X3/3! + X5/5! - X7/7! + ...                    *
014000*----------------------------------------------------------------*
014100 2000-SERIE-SENO                  SECTION.
014200*----------------------------------------------------------------*
014300     MOVE WRK-X                   TO WRK-TERMO
014400     MOVE WRK-X                   TO WRK-SOMA
014500     MOVE ZEROS                   TO WRK-INDICE
014600
014700     PERFORM 2100-TERMO-SENO THRU 2100-END
014800         VARYING WRK-INDICE FROM 1 BY 1
014900         UNTIL WRK-INDICE GREATER WRK-QTD-TERMOS
015000
015100     MOVE WRK-SOMA                TO CALC002A-RESULTADO
015200     .
015300*> cobol-lint CL002 2000-end
015400 2000-END.                        EXIT.
015500*----------------------------------------------------------------*
015600 2100-TERMO-SENO                  SECTION.
015700*----------------------------------------------------------------*
015800     COMPUTE WRK-DIVISOR ROUNDED =
015900             (2 * WRK-INDICE) * ((2 * WRK-INDICE) + 1)
016000     COMPUTE WRK-TERMO ROUNDED =
016100             WRK-TERMO * WRK-X-QUADRADO * -1 / WRK-DIVISOR
016200     ADD WRK-TERMO                TO WRK-SOMA
016300     .
016400*> cobol-lint CL002 2100-end
016500 2100-END.                        EXIT.
016600*----------------------------------------------------------------*
016700*    COSSENO POR SERIE DE TAYLOR - X EM RADIANOS                 *
016800*    COS(X) = 1 - X2/2! + X4/4! - X6/6! + ...                    *
016900*----------------------------------------------------------------*
017000 3000-SERIE-COSSENO               SECTION.
017100*----------------------------------------------------------------*
017200     MOVE 1                       TO WRK-TERMO
017300     MOVE 1                       TO WRK-SOMA
017400     MOVE ZEROS                   TO WRK-INDICE
017500
017600     PERFORM 3100-TERMO-COSSENO THRU 3100-END
017700         VARYING WRK-INDICE FROM 1 BY 1
017800         UNTIL WRK-INDICE GREATER WRK-QTD-TERMOS
017900
018000     MOVE WRK-SOMA                TO CALC002A-RESULTADO
018100     .
018200*> cobol-lint CL002 3000-end
018300 3000-END.                        EXIT.
018400*----------------------------------------------------------------*
018500 3100-TERMO-COSSENO               SECTION.
018600*----------------------------------------------------------------*
018700     COMPUTE WRK-DIVISOR ROUNDED =
018800             ((2 * WRK-INDICE) - 1) * (2 * WRK-INDICE)
018900     COMPUTE WRK-TERMO ROUNDED =
019000             WRK-TERMO * WRK-X-QUADRADO * -1 / WRK-DIVISOR
019100     ADD WRK-TERMO                TO WRK-SOMA
019200     .
019300*> cobol-lint CL002 3100-end
019400 3100-END.                        EXIT.
019500*----------------------------------------------------------------*
019600*    ARCO-SENO POR SERIE DE POTENCIAS - X ENTRE -1 E 1           *
019700*    ASEN(X) = X + X3/6 + 3X5/40 + 15X7/336 + ...                *
019800*----------------------------------------------------------------*
019900 4000-SERIE-ARCO-SENO             SECTION.
020000*----------------------------------------------------------------*
020100     MOVE WRK-X                   TO WRK-TERMO
020200     MOVE WRK-X                   TO WRK-SOMA
020300     MOVE 1                       TO WRK-COEFICIENTE
020400     MOVE ZEROS                   TO WRK-INDICE
020500
020600     PERFORM 4100-TERMO-ARCO-SENO THRU 4100-END
020700         VARYING WRK-INDICE FROM 1 BY 1
020800         UNTIL WRK-INDICE GREATER WRK-QTD-TERMOS
020900
021000     MOVE WRK-SOMA                TO CALC002A-RESULTADO
021100     .
021200*> cobol-lint CL002 4000-end
021300 4000-END.                        EXIT.
021400*----------------------------------------------------------------*
021500 4100-TERMO-ARCO-SENO             SECTION.
021600*----------------------------------------------------------------*
021700     COMPUTE WRK-COEFICIENTE ROUNDED =
021800             WRK-COEFICIENTE
021900             * (((2 * WRK-INDICE) - 1) * ((2 * WRK-INDICE) - 1))
022000             / ((2 * WRK-INDICE) * ((2 * WRK-INDICE) + 1))
022100     COMPUTE WRK-TERMO ROUNDED =
022200             WRK-COEFICIENTE * WRK-X-QUADRADO ** WRK-INDICE
022300             * WRK-X
022400     ADD WRK-TERMO                TO WRK-SOMA
022500     .
022600*> cobol-lint CL002 4100-end
022700 4100-END.                        EXIT.
022800*----------------------------------------------------------------*
022900*    EXPONENCIAL POR SERIE DE TAYLOR                             *
023000*    EXP(X) = 1 + X + X2/2! + X3/3! + ...                        *
023100*----------------------------------------------------------------*
023200 5000-SERIE-EXPONENCIAL           SECTION.
023300*----------------------------------------------------------------*
023400     MOVE 1                       TO WRK-TERMO
023500     MOVE 1                       TO WRK-SOMA
023600     MOVE ZEROS                   TO WRK-INDICE
023700
023800     PERFORM 5100-TERMO-EXPONENCIAL THRU 5100-END
023900         VARYING WRK-INDICE FROM 1 BY 1
024000         UNTIL WRK-INDICE GREATER WRK-QTD-TERMOS
024100
024200     IF WRK-SOMA NOT LESS ZERO
024300         MOVE WRK-SOMA            TO CALC002A-RESULTADO
024400     ELSE
024500         MOVE ZEROS               TO CALC002A-RESULTADO
024600     END-IF
024700     .
024800*> cobol-lint CL002 5000-end
024900 5000-END.                        EXIT.
025000*----------------------------------------------------------------*
025100 5100-TERMO-EXPONENCIAL           SECTION.
025200*----------------------------------------------------------------*
025300     COMPUTE WRK-TERMO ROUNDED =
025400             WRK-TERMO * WRK-X / WRK-INDICE
025500     ADD WRK-TERMO                TO WRK-SOMA
025600     .
025700*> cobol-lint CL002 5100-end
025800 5100-END.                        EXIT.
