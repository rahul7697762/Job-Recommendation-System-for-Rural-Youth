000100***************************************************************
000200*    BOOK.......: COPY003A                                    *
000300*    DESCRICAO..: BOOK DE INTERFACE DO CATALOGO DE VAGAS      *
000400*    PROGRAMADOR: JOSE ROBERTO - COBOL DICAS                  *
000500*    DATA.......: 12/03/1987                                  *
000600*    TAMANHO....: 02100                                       *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 12/03/1987 JRS     OS-0231      BOOK CRIADO - CADASTRO GERAL   *
001300*                                 DE USUARIO (VERSAO ORIGINAL)   *
001400* 04/09/1991 MTS     OS-0764      RENUMERADO PARA COPY003A E     *
001500*                                 CONVERTIDO PARA CATALOGO DE    *
001600*                                 VAGAS DO PROJETO JOVEM RURAL   *
001700* 21/01/1992 MTS     OS-0812      INCLUIDA TABELA DE HABILIDADES *
001800*                                 EXIGIDAS (10 POSICOES)         *
001900* 15/07/1994 CAF     OS-1103      INCLUIDOS CAMPOS DE COORDENADA *
002000*                                 GEOGRAFICA (LAT/LONG) P/ CALCU *
002100*                                 LO DE DISTANCIA               *
002200* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - CAMPOS DE    *
002300*                                 DATA DO CATALOGO REVISADOS     *
002400* 30/11/2003 CAF     OS-1899      CAMPOS DESCRITIVOS (DESCRICAO/ *
002500*                                 TIPO DE VAGA) INCLUIDOS - NAO  *
002600*                                 ENTRAM NA PONTUACAO            *
002700*----------------------------------------------------------------
002800* COPY003A-QTD-VAGAS     = QUANTIDADE DE VAGAS CARREGADAS        *
002900* VAG-CODIGO             = CODIGO DA VAGA               (JOB-ID) *
003000* VAG-TITULO             = TITULO DA VAGA                        *
003100* VAG-EMPRESA            = NOME DO EMPREGADOR                    *
003200* VAG-LOCALIDADE         = LOCALIDADE DA VAGA                    *
003300* VAG-SALARIO            = SALARIO MENSAL (UNIDADE INTEIRA)      *
003400* VAG-LATITUDE           = LATITUDE  (4 CASAS DECIMAIS, COM SINAL*
003500* VAG-LONGITUDE          = LONGITUDE (4 CASAS DECIMAIS, COM SINAL*
003600* VAG-NIVEL-EXPERIENCIA  = NIVEL DE EXPERIENCIA EXIGIDO (1 A 5)  *
003700* VAG-QTD-HABILIDADES    = QUANTIDADE DE HABILIDADES EXIGIDAS    *
003800* VAG-HABILIDADE         = TABELA DE HABILIDADES EXIGIDAS (10)   *
003900* VAG-DESCRICAO          = TEXTO DESCRITIVO (NAO PONTUA)         *
004000* VAG-TIPO-VAGA          = TIPO DE CONTRATACAO (NAO PONTUA)      *
004100***************************************************************
004200 01  COPY003A-HEADER.
004300     05  COPY003A-COD-BOOK          PIC X(08) VALUE 'COPY003A'.
004400     05  COPY003A-TAM-BOOK          PIC 9(05) VALUE 02100.
004500 01  COPY003A-CATALOGO-VAGAS.
004600     05  COPY003A-QTD-VAGAS         PIC 9(03) COMP-3 VALUE ZEROS.
004700     05  COPY003A-TABELA-VAGA OCCURS 200 TIMES
004800                                INDEXED BY IDX-VAGA.
004900         10 VAG-IDENTIFICACAO.
005000            15 VAG-CODIGO           PIC X(06).
005100            15 VAG-TITULO           PIC X(30).
005200            15 VAG-EMPRESA          PIC X(30).
005300         10 VAG-LOCALIDADE          PIC X(20).
005400         10 VAG-SALARIO             PIC 9(07).
005500         10 VAG-COORDENADAS.
005600            15 VAG-LATITUDE         PIC S9(3)V9(4).
005700            15 VAG-LONGITUDE        PIC S9(3)V9(4).
005800         10 VAG-COORDENADAS-R REDEFINES VAG-COORDENADAS.
005900            15 VAG-LATITUDE-R       PIC S9(7).
006000            15 VAG-LONGITUDE-R      PIC S9(7).
006300         10 VAG-NIVEL-EXPERIENCIA   PIC 9(01).
006400         10 VAG-QTD-HABILIDADES     PIC 9(02).
006500         10 VAG-HABILIDADE OCCURS 10 TIMES
006600                                INDEXED BY IDX-VAG-HAB
006700                                PIC X(20).
006800         10 VAG-DADOS-COMPLEMENTARES.
006900            15 VAG-DESCRICAO        PIC X(60).
007000            15 VAG-TIPO-VAGA        PIC X(15).
007100         10 FILLER                  PIC X(10).
