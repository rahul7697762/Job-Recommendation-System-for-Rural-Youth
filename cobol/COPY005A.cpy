000100***************************************************************
000200*    BOOK.......: COPY005A                                    *
000300*    DESCRICAO..: BOOK DE INTERFACE DA LISTA DE RECOMENDACAO  *
000400*    PROGRAMADOR: MARIA T. SANTOS - COBOL DICAS               *
000500*    DATA.......: 21/01/1992                                  *
000600*    TAMANHO....: 00800                                       *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 21/01/1992 MTS     OS-0812      BOOK CRIADO - LISTA TOP-N POR  *
001300*                                 CANDIDATO DO PROJETO JOVEM     *
001400*                                 RURAL                         *
001500* 15/07/1994 CAF     OS-1103      INCLUIDA DISTANCIA EM KM       *
001600* 30/11/2003 CAF     OS-1899      TABELA PASSA A GUARDAR TODAS AS*
001700*                                 VAGAS PONTUADAS DO CANDIDATO   *
001800*                                 (ATE O TAMANHO DO CATALOGO) - A*
001900*                                 SELECAO TOP-N FICA A CARGO DO  *
002000*                                 SORT003A/GRAV002A/REL0002A     *
002100*----------------------------------------------------------------
002200* COPY005A-QTD-CLASS   = QUANTIDADE DE VAGAS PONTUADAS PARA O    *
002300*                        CANDIDATO CORRENTE                      *
002400* REC-CODIGO-CANDIDATO = CODIGO DO CANDIDATO                     *
002500* REC-CLASSIFICACAO    = POSICAO NA LISTA (PREENCHIDA NA GRAVACAO*
002600*                        POR GRAV002A/REL0002A, NAO NA CARGA)    *
002700* REC-CODIGO-VAGA      = CODIGO DA VAGA RECOMENDADA              *
002800* REC-TITULO-VAGA      = TITULO DA VAGA (DENORMALIZADO)          *
002900* REC-PONTUACAO        = PONTUACAO COMPOSTA  0,00 A 100,00       *
003000* REC-DISTANCIA-KM     = DISTANCIA CANDIDATO/VAGA EM KM          *
003100***************************************************************
003200 01  COPY005A-HEADER.
003300     05  COPY005A-COD-BOOK          PIC X(08) VALUE 'COPY005A'.
003400     05  COPY005A-TAM-BOOK          PIC 9(05) VALUE 00800.
003500 01  COPY005A-LISTA-CLASSIFICACAO.
003600     05  COPY005A-QTD-CLASS         PIC 9(03) COMP-3 VALUE ZEROS.
003700     05  COPY005A-ITEM-CLASS OCCURS 1 TO 200 TIMES
003800         DEPENDING ON COPY005A-QTD-CLASS
003900                                INDEXED BY IDX-CLASS.
004000         10 REC-CODIGO-CANDIDATO    PIC X(06).
004100         10 REC-CLASSIFICACAO       PIC 9(02).
004200         10 REC-CODIGO-VAGA         PIC X(06).
004300         10 REC-TITULO-VAGA         PIC X(30).
004400         10 REC-PONTUACAO           PIC 9(03)V9(02).
004500         10 REC-DISTANCIA-KM        PIC 9(05)V9(02).
004600         10 REC-INDICE-CATALOGO     PIC 9(03) COMP.
004700         10 FILLER                  PIC X(05).
