000100***************************************************************
000200*    BOOK.......: COPY006A                                    *
000300*    DESCRICAO..: BOOK DE INTERFACE DA TRAJETORIA PROFISSIONAL*
000400*    PROGRAMADOR: CARLOS A. FIGUEIREDO - COBOL DICAS          *
000500*    DATA.......: 15/07/1994                                  *
000600*    TAMANHO....: 00110                                       *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 15/07/1994 CAF     OS-1103      BOOK CRIADO - RELATORIO DE     *
001300*                                 LACUNA DE HABILIDADES (TRAJE-  *
001400*                                 TORIA PROFISSIONAL)            *
001500* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO GERAL*
001550* 30/11/2003 CAF     OS-1899      REVISAO DE PADRONIZACAO CPD -  *
001560*                                 SEM ALTERACAO DE LAYOUT        *
001600*----------------------------------------------------------------
001700* TRJ-CODIGO-CANDIDATO     = CODIGO DO CANDIDATO                 *
001800* TRJ-TITULO-VAGA-ALVO     = TITULO DA VAGA ALVO INFORMADA       *
001900* TRJ-HABILIDADE-FALTANTE  = HABILIDADE FALTANTE (BRANCO=NENHUMA)*
002000* TRJ-QTD-VAGAS-TREINO     = QTD VAGAS DE ENTRADA QUE EXIGEM A   *
002100*                            HABILIDADE FALTANTE                 *
002200* TRJ-SITUACAO             = SITUACAO FINAL DO CANDIDATO         *
002300***************************************************************
002400 01  COPY006A-HEADER.
002500     05  COPY006A-COD-BOOK          PIC X(08) VALUE 'COPY006A'.
002600     05  COPY006A-TAM-BOOK          PIC 9(05) VALUE 00110.
002700 01  COPY006A-REGISTRO-TRAJETORIA.
002800     05  TRJ-CODIGO-CANDIDATO       PIC X(06).
002900     05  TRJ-TITULO-VAGA-ALVO       PIC X(30).
003000     05  TRJ-HABILIDADE-FALTANTE    PIC X(20).
003100     05  TRJ-QTD-VAGAS-TREINO       PIC 9(03).
003200     05  TRJ-SITUACAO               PIC X(40).
003300     05  FILLER                     PIC X(11).
