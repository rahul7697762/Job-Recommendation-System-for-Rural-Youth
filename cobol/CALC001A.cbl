000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CALC001A.
000300 AUTHOR.         CARLOS A. FIGUEIREDO.
000400 INSTALLATION.   COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.   18/07/1994.
000600 DATE-COMPILED.  18/07/1994.
000700 SECURITY.       USO INTERNO - CPD.
000800***************************************************************
000900*    OBJETIVO: CALCULAR A DISTANCIA GEOGRAFICA E O ESCORE DE    *
001000*              ADERENCIA (0 A 100) ENTRE UM CANDIDATO E UMA     *
001100*              VAGA DO PROJETO JOVEM RURAL.                     *
001200*    USO.....: CHAMADO POR CAD0003A UMA VEZ PARA CADA PAR       *
001300*              CANDIDATO X VAGA DURANTE A EXECUCAO DE           *
001400*              RECOMENDACAO (GERAL E PERSONALIZADA).            *
001500*----------------------------------------------------------------
001600* HISTORICO DE ALTERACOES                                       *
001700*----------------------------------------------------------------
001800* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001900* ---------- ------- ------------ --------------------------    *
002000* 18/07/1994 CAF     OS-1105      PROGRAMA CRIADO - DISTANCIA    *
002100*                                 POR HAVERSINE E ESCORE POR     *
002200*                                 HABILIDADE, DISTANCIA, SALARIO *
002300*                                 E EXPERIENCIA                  *
002400* 20/03/1996 CAF     OS-1288      INCLUIDA DISTANCIA POR GRAFO   *
002500*                                 DE LOCALIDADES QUANDO NAO HA   *
002600*                                 COORDENADA CADASTRADA          *
002700* 05/05/1997 MTS     OS-1350      CORRIGIDO ARREDONDAMENTO DO    *
002800*                                 ESCORE COMPOSTO (SO NA SAIDA)  *
002900* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO GERAL*
002950* 14/11/2001 RQV     OS-1742      SUB-ESCORES DEIXAM DE ARREDON- *
002960*                                 DAR EM 2000/3000/4000/5000 -   *
002970*                                 ARREDONDAMENTO PASSA A OCORRER *
002980*                                 SO EM 6000 (COMPOSTO), CONFORME*
002990*                                 COPY009A AMPLIADO P/ 4 CASAS   *
003000***************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 WORKING-STORAGE SECTION.
003800
003900 01  WRK-CONSTANTES.
004000     05  WRK-RAIO-TERRA-KM          PIC 9(05)V9(02)
004100                                    VALUE 6371.00.
004200     05  WRK-GRAUS-PARA-RADIANOS    PIC S9(1)V9(8)
004300                                    VALUE 0.01745329.
004400     05  WRK-SALARIO-MINIMO         PIC 9(07)
004500                                    VALUE 0020000.
004600     05  WRK-SALARIO-MAXIMO         PIC 9(07)
004700                                    VALUE 0200000.
004800
004900 01  WRK-CALC002A-PARAMETROS.
005000     05  WRK-C2-OPERACAO            PIC X(03).
005100     05  WRK-C2-ENTRADA             PIC S9(5)V9(8).
005200     05  WRK-C2-RESULTADO           PIC S9(5)V9(8).
005300 01  WRK-CALC002A-PARAMETROS-R REDEFINES WRK-CALC002A-PARAMETROS.
005400     05  FILLER                     PIC X(19).
005500
005600 01  WRK-HAVERSINE.
005700     05  WRK-DELTA-LATITUDE         PIC S9(3)V9(8).
005800     05  WRK-DELTA-LONGITUDE        PIC S9(3)V9(8).
005900     05  WRK-LATITUDE-VAGA-RAD      PIC S9(3)V9(8).
006000     05  WRK-LATITUDE-CAND-RAD      PIC S9(3)V9(8).
006100     05  WRK-SENO-META-LAT          PIC S9(3)V9(8).
006200     05  WRK-SENO-META-LON          PIC S9(3)V9(8).
006300     05  WRK-COSSENO-LAT-VAGA       PIC S9(3)V9(8).
006400     05  WRK-COSSENO-LAT-CAND       PIC S9(3)V9(8).
006500     05  WRK-VALOR-A                PIC S9(3)V9(8).
006600     05  WRK-RAIZ-A                 PIC S9(3)V9(8).
006700     05  WRK-ARCO-SENO-A            PIC S9(3)V9(8).
006800     05  WRK-ANGULO-CENTRAL         PIC S9(3)V9(8).
006900
007000 01  WRK-DIJKSTRA.
007100     05  WRK-DIST-MINIMA OCCURS 300 TIMES
007200                                    PIC 9(05)V9(02) COMP-3.
007300     05  WRK-DIST-VISITADO OCCURS 300 TIMES
007400                                    PIC X(01).
007500     05  WRK-QTD-NOS                PIC 9(03) COMP VALUE ZEROS.
007600     05  WRK-NO-ORIGEM              PIC 9(03) COMP VALUE ZEROS.
007700     05  WRK-NO-DESTINO             PIC 9(03) COMP VALUE ZEROS.
007710     05  WRK-NO-ARESTA-ORIGEM       PIC 9(03) COMP VALUE ZEROS.
007720     05  WRK-NO-ARESTA-DESTINO      PIC 9(03) COMP VALUE ZEROS.
007800     05  WRK-INDICE-1               PIC 9(03) COMP VALUE ZEROS.
007900     05  WRK-INDICE-2               PIC 9(03) COMP VALUE ZEROS.
007910     05  WRK-DIST-CANDIDATA         PIC 9(05)V9(02) COMP-3.
008000     05  WRK-ACHOU-CAMINHO          PIC X(01) VALUE 'N'.
008100         88  WRK-ACHOU-CAMINHO-SIM      VALUE 'S'.
008200 01  WRK-DIJKSTRA-R REDEFINES WRK-DIJKSTRA.
008300     05  FILLER                     PIC X(1520).
008400
008500 01  WRK-SENTINELA-INALCANCAVEL     PIC 9(05)V9(02)
008600                                    VALUE 99999.99.
008700
008800 01  WRK-SCORE-HABILIDADE.
008900     05  WRK-QTD-CASADAS            PIC 9(02) COMP VALUE ZEROS.
009000     05  WRK-SOMA-PROFICIENCIA      PIC 9(04) COMP VALUE ZEROS.
009100     05  WRK-PCT-CASADAS            PIC 9(03)V9(04) VALUE ZEROS.
009200     05  WRK-MEDIA-PROFICIENCIA     PIC 9(03)V9(04) VALUE ZEROS.
009300     05  WRK-IND-HAB-VAGA           PIC 9(02) COMP VALUE ZEROS.
009400     05  WRK-IND-HAB-CAND           PIC 9(02) COMP VALUE ZEROS.
009500     05  WRK-HAB-JA-CASADA          PIC X(01) VALUE 'N'.
009600         88  WRK-HAB-JA-CASADA-SIM      VALUE 'S'.
009700
009800 01  WRK-SCORE-DISTANCIA-CALC.
009900     05  WRK-DIST-SOBRE-TRES        PIC 9(05)V9(04) VALUE ZEROS.
010000     05  WRK-EXPOENTE-NEGATIVO      PIC S9(3)V9(08) VALUE ZEROS.
010100
010200 01  WRK-SCORE-EXPERIENCIA-CALC.
010300     05  WRK-EXPERIENCIA-ESTIMADA   PIC S9(03) COMP VALUE ZEROS.
010400     05  WRK-DIFERENCA-NIVEL        PIC S9(03) COMP VALUE ZEROS.
010500
010600 LINKAGE SECTION.
010700 COPY COPY009A.
010800 COPY COPY008A.
010900
011000*================================================================*
011100 PROCEDURE DIVISION USING COPY009A-PARAMETROS-CALCULO
011200                          COPY008A-TABELAS-APOIO.
011300*================================================================*
011400*> cobol-lint CL002 0000-processar
011500 0000-PROCESSAR                    SECTION.
011600*----------------------------------------------------------------*
011700     PERFORM 1000-CALCULAR-DISTANCIA THRU 1000-END
011800     PERFORM 2000-CALCULAR-SCORE-HABILIDADE THRU 2000-END
011900     PERFORM 3000-CALCULAR-SCORE-DISTANCIA THRU 3000-END
012000     PERFORM 4000-CALCULAR-SCORE-SALARIO THRU 4000-END
012100     PERFORM 5000-CALCULAR-SCORE-EXPERIENCIA THRU 5000-END
012200     PERFORM 6000-CALCULAR-SCORE-COMPOSTO THRU 6000-END
012300     GOBACK
012400     .
012500*> cobol-lint CL002 0000-end
012600 0000-END.                        EXIT.
012700*----------------------------------------------------------------*
012800*    CALCULAR DISTANCIA (REGRA DE NEGOCIO - DISTANCIA)           *
012900*----------------------------------------------------------------*
013000 1000-CALCULAR-DISTANCIA          SECTION.
013100*----------------------------------------------------------------*
013200     IF CLC-VAG-LATITUDE NOT EQUAL ZEROS AND
013300        CLC-VAG-LONGITUDE NOT EQUAL ZEROS
013400         PERFORM 1100-HAVERSINE THRU 1100-END
013500     ELSE
013600         PERFORM 1200-VERIFICAR-LOCALIDADES-CONHECIDAS THRU 1200-END
013700     END-IF
013800     .
013900*> cobol-lint CL002 1000-end
014000 1000-END.                        EXIT.
014100*----------------------------------------------------------------*
014200*    DISTANCIA POR HAVERSINE (RAIO DA TERRA = 6371 KM)           *
014300*----------------------------------------------------------------*
014400 1100-HAVERSINE                   SECTION.
014500*----------------------------------------------------------------*
014600     COMPUTE WRK-DELTA-LATITUDE ROUNDED =
014700             (CLC-CAN-LATITUDE - CLC-VAG-LATITUDE)
014800             * WRK-GRAUS-PARA-RADIANOS
014900     COMPUTE WRK-DELTA-LONGITUDE ROUNDED =
015000             (CLC-CAN-LONGITUDE - CLC-VAG-LONGITUDE)
015100             * WRK-GRAUS-PARA-RADIANOS
015200     COMPUTE WRK-LATITUDE-VAGA-RAD ROUNDED =
015300             CLC-VAG-LATITUDE * WRK-GRAUS-PARA-RADIANOS
015400     COMPUTE WRK-LATITUDE-CAND-RAD ROUNDED =
015500             CLC-CAN-LATITUDE * WRK-GRAUS-PARA-RADIANOS
015600
015700     MOVE 'SEN'                   TO WRK-C2-OPERACAO
015800     COMPUTE WRK-C2-ENTRADA ROUNDED = WRK-DELTA-LATITUDE / 2
015900     CALL 'CALC002A' USING WRK-CALC002A-PARAMETROS
016000     COMPUTE WRK-SENO-META-LAT ROUNDED =
016100             WRK-C2-RESULTADO * WRK-C2-RESULTADO
016200
016300     COMPUTE WRK-C2-ENTRADA ROUNDED = WRK-DELTA-LONGITUDE / 2
016400     CALL 'CALC002A' USING WRK-CALC002A-PARAMETROS
016500     COMPUTE WRK-SENO-META-LON ROUNDED =
016600             WRK-C2-RESULTADO * WRK-C2-RESULTADO
016700
016800     MOVE 'COS'                   TO WRK-C2-OPERACAO
016900     MOVE WRK-LATITUDE-VAGA-RAD   TO WRK-C2-ENTRADA
017000     CALL 'CALC002A' USING WRK-CALC002A-PARAMETROS
017100     MOVE WRK-C2-RESULTADO        TO WRK-COSSENO-LAT-VAGA
017200
017300     MOVE WRK-LATITUDE-CAND-RAD   TO WRK-C2-ENTRADA
017400     CALL 'CALC002A' USING WRK-CALC002A-PARAMETROS
017500     MOVE WRK-C2-RESULTADO        TO WRK-COSSENO-LAT-CAND
017600
017700     COMPUTE WRK-VALOR-A ROUNDED =
017710             WRK-SENO-META-LAT +
017720             (WRK-COSSENO-LAT-VAGA * WRK-COSSENO-LAT-CAND
017730             * WRK-SENO-META-LON)
017740
018000     IF WRK-VALOR-A LESS ZERO
018100         MOVE ZEROS               TO WRK-VALOR-A
018200     END-IF
018300     IF WRK-VALOR-A GREATER 1
018400         MOVE 1                   TO WRK-VALOR-A
018500     END-IF
018600
018700     MOVE 'RQD'                   TO WRK-C2-OPERACAO
018800     MOVE WRK-VALOR-A             TO WRK-C2-ENTRADA
018900     CALL 'CALC002A' USING WRK-CALC002A-PARAMETROS
019000     MOVE WRK-C2-RESULTADO        TO WRK-RAIZ-A
019100
019200     MOVE 'ARS'                   TO WRK-C2-OPERACAO
019300     MOVE WRK-RAIZ-A              TO WRK-C2-ENTRADA
019400     CALL 'CALC002A' USING WRK-CALC002A-PARAMETROS
019500     MOVE WRK-C2-RESULTADO        TO WRK-ARCO-SENO-A
019600
019700     COMPUTE WRK-ANGULO-CENTRAL ROUNDED = WRK-ARCO-SENO-A * 2
019800
019900     COMPUTE CLC-DISTANCIA-KM ROUNDED =
020000             WRK-RAIO-TERRA-KM * WRK-ANGULO-CENTRAL
020100     .
020200*> cobol-lint CL002 1100-end
020300 1100-END.                        EXIT.
020400*----------------------------------------------------------------*
020500*    LOCALIDADES SEM COORDENADA CADASTRADA - TENTAR GRAFO E      *
020600*    CAIR PARA A REGRA DE DEFAULT PLANO SE NAO HOUVER TRECHO     *
020700*----------------------------------------------------------------*
020800 1200-VERIFICAR-LOCALIDADES-CONHECIDAS SECTION.
020900*----------------------------------------------------------------*
021000     SET IDX-LOCALIDADE            TO 1
021100     SET WRK-NO-DESTINO            TO 0
021200     SEARCH LOC-NOME
021300         AT END CONTINUE
021400         WHEN LOC-NOME (IDX-LOCALIDADE) EQUAL CLC-VAG-LOCALIDADE
021500             SET WRK-NO-DESTINO    TO IDX-LOCALIDADE
021600     END-SEARCH
021700
021800     SET IDX-LOCALIDADE            TO 1
021900     SET WRK-NO-ORIGEM             TO 0
022000     SEARCH LOC-NOME
022100         AT END CONTINUE
022200         WHEN LOC-NOME (IDX-LOCALIDADE) EQUAL CLC-CAN-LOCALIDADE
022300             SET WRK-NO-ORIGEM     TO IDX-LOCALIDADE
022400     END-SEARCH
022500
022600     IF WRK-NO-ORIGEM GREATER ZERO AND WRK-NO-DESTINO GREATER ZERO
022700         PERFORM 1300-DIJKSTRA THRU 1300-END
022800     ELSE
022900         PERFORM 1400-DEFAULT-PLANO THRU 1400-END
023000     END-IF
023100     .
023200*> cobol-lint CL002 1200-end
023300 1200-END.                        EXIT.
023400*----------------------------------------------------------------*
023500*    DIJKSTRA POR RELAXAMENTO SOBRE A TABELA DE TRECHOS DE       *
023600*    ESTRADA. NA CARGA PADRAO DO CATALOGO NENHUM TRECHO E        *
023700*    CADASTRADO (COPY008A-QTD-TRECHOS = 0), LOGO O NO DESTINO    *
023800*    NUNCA E ALCANCADO E O RESULTADO FICA NA SENTINELA DE        *
023810*    DISTANCIA DESCONHECIDA (99999,99 KM).                       *
023820*----------------------------------------------------------------*
023900 1300-DIJKSTRA                    SECTION.
024000*----------------------------------------------------------------*
024100     SET IDX-LOCALIDADE            TO 1
024150     PERFORM 1305-INICIALIZAR-NO THRU 1305-END
024160         VARYING IDX-LOCALIDADE FROM 1 BY 1
024170         UNTIL IDX-LOCALIDADE GREATER COPY008A-QTD-LOCALIDADES
024200
024300     MOVE ZEROS                   TO WRK-DIST-MINIMA (WRK-NO-ORIGEM)
024400
024600     SET WRK-INDICE-1              TO 1
024700     PERFORM 1320-PASSADA-RELAXAMENTO THRU 1320-END
024800         VARYING WRK-INDICE-1 FROM 1 BY 1
024900         UNTIL WRK-INDICE-1 GREATER COPY008A-QTD-LOCALIDADES
025000
025010     MOVE WRK-DIST-MINIMA (WRK-NO-DESTINO) TO CLC-DISTANCIA-KM
025020     .
025100*> cobol-lint CL002 1300-end
025200 1300-END.                        EXIT.
025300*----------------------------------------------------------------*
025400 1305-INICIALIZAR-NO              SECTION.
025500*----------------------------------------------------------------*
025600     MOVE WRK-SENTINELA-INALCANCAVEL
025700                                  TO WRK-DIST-MINIMA (IDX-LOCALIDADE)
025800     MOVE 'N'                     TO WRK-DIST-VISITADO (IDX-LOCALIDADE)
026000     .
026100*> cobol-lint CL002 1305-end
026200 1305-END.                        EXIT.
026300*----------------------------------------------------------------*
026400*    UMA PASSADA DE RELAXAMENTO SOBRE TODOS OS TRECHOS           *
026500*----------------------------------------------------------------*
026600 1320-PASSADA-RELAXAMENTO         SECTION.
026700*----------------------------------------------------------------*
026800     IF COPY008A-QTD-TRECHOS GREATER ZERO
026900         SET IDX-TRECHO           TO 1
027000         PERFORM 1330-RELAXAR-TRECHO THRU 1330-END
027100             VARYING IDX-TRECHO FROM 1 BY 1
027200             UNTIL IDX-TRECHO GREATER COPY008A-QTD-TRECHOS
027300     END-IF
027400     .
027500*> cobol-lint CL002 1320-end
027600 1320-END.                        EXIT.
027700*----------------------------------------------------------------*
027800*    RELAXAR UM TRECHO DO GRAFO (ARESTA DIRECIONADA)             *
027900*----------------------------------------------------------------*
028000 1330-RELAXAR-TRECHO              SECTION.
028100*----------------------------------------------------------------*
028200     SET IDX-LOCALIDADE            TO 1
028300     SET WRK-NO-ARESTA-ORIGEM      TO 0
028400     SEARCH LOC-NOME
028500         AT END CONTINUE
028600         WHEN LOC-NOME (IDX-LOCALIDADE) EQUAL ARE-ORIGEM (IDX-TRECHO)
028700             SET WRK-NO-ARESTA-ORIGEM TO IDX-LOCALIDADE
028800     END-SEARCH
028900
029000     SET IDX-LOCALIDADE            TO 1
029100     SET WRK-NO-ARESTA-DESTINO     TO 0
029200     SEARCH LOC-NOME
029300         AT END CONTINUE
029400         WHEN LOC-NOME (IDX-LOCALIDADE) EQUAL ARE-DESTINO (IDX-TRECHO)
029500             SET WRK-NO-ARESTA-DESTINO TO IDX-LOCALIDADE
029600     END-SEARCH
029700
029800     IF WRK-NO-ARESTA-ORIGEM GREATER ZERO AND
029900        WRK-NO-ARESTA-DESTINO GREATER ZERO AND
030000        WRK-DIST-MINIMA (WRK-NO-ARESTA-ORIGEM)
030100                LESS WRK-SENTINELA-INALCANCAVEL
030200         COMPUTE WRK-DIST-CANDIDATA ROUNDED =
030300                 WRK-DIST-MINIMA (WRK-NO-ARESTA-ORIGEM)
030400                 + ARE-DISTANCIA (IDX-TRECHO)
030500         IF WRK-DIST-CANDIDATA LESS
030600            WRK-DIST-MINIMA (WRK-NO-ARESTA-DESTINO)
030700             MOVE WRK-DIST-CANDIDATA
030800                       TO WRK-DIST-MINIMA (WRK-NO-ARESTA-DESTINO)
030900         END-IF
031000     END-IF
031100     .
031200*> cobol-lint CL002 1330-end
031300 1330-END.                        EXIT.
031400*----------------------------------------------------------------*
031500*    LOCALIDADES IGUAIS = 0KM, DIFERENTES SEM CAMINHO = DEFAULT  *
031600*----------------------------------------------------------------*
031700 1400-DEFAULT-PLANO               SECTION.
031800*----------------------------------------------------------------*
031900     IF CLC-VAG-LOCALIDADE EQUAL CLC-CAN-LOCALIDADE
032000         MOVE ZEROS               TO CLC-DISTANCIA-KM
032100     ELSE
032200         MOVE 50.00               TO CLC-DISTANCIA-KM
032300     END-IF
032400     .
032500*> cobol-lint CL002 1400-end
032600 1400-END.                        EXIT.
032700*----------------------------------------------------------------*
032800*    ESCORE DE HABILIDADE (PESO 0,4 NO COMPOSTO)                 *
032900*----------------------------------------------------------------*
033000 2000-CALCULAR-SCORE-HABILIDADE   SECTION.
033100*----------------------------------------------------------------*
033200     MOVE ZEROS                   TO WRK-QTD-CASADAS
033300     MOVE ZEROS                   TO WRK-SOMA-PROFICIENCIA
033400
033500     IF CLC-VAG-QTD-HABILIDADES EQUAL ZEROS
033600         MOVE 50.00               TO CLC-SCORE-HABILIDADE
033700         GO TO 2000-END
033800     END-IF
033900
034000     SET WRK-IND-HAB-VAGA          TO 1
034100     PERFORM 2100-CASAR-HABILIDADE THRU 2100-END
034200         VARYING WRK-IND-HAB-VAGA FROM 1 BY 1
034300         UNTIL WRK-IND-HAB-VAGA GREATER CLC-VAG-QTD-HABILIDADES
034400
034500     COMPUTE WRK-PCT-CASADAS ROUNDED =
034600             WRK-QTD-CASADAS / CLC-VAG-QTD-HABILIDADES
034700
034800     IF WRK-QTD-CASADAS GREATER ZERO
034900         COMPUTE WRK-MEDIA-PROFICIENCIA ROUNDED =
035000                 WRK-SOMA-PROFICIENCIA / WRK-QTD-CASADAS
035100     ELSE
035200         MOVE ZEROS               TO WRK-MEDIA-PROFICIENCIA
035300     END-IF
035400
035500     COMPUTE CLC-SCORE-HABILIDADE =
035600             (WRK-PCT-CASADAS * 70) + (WRK-MEDIA-PROFICIENCIA * 3)
035700     .
035800*> cobol-lint CL002 2000-end
035900 2000-END.                        EXIT.
036000*----------------------------------------------------------------*
036100*    VERIFICAR SE A HABILIDADE DA VAGA CONSTA NO CANDIDATO       *
036200*    (COMPARACAO SEM DIFERENCIAR MAIUSCULA/MINUSCULA - AMBAS AS  *
036300*    TABELAS JA VEM GRAVADAS EM MINUSCULA PELOS PROGRAMAS DE     *
036400*    CARGA LER0003A/LER0004A)                                   *
036500*----------------------------------------------------------------*
036600 2100-CASAR-HABILIDADE            SECTION.
036700*----------------------------------------------------------------*
036800     MOVE 'N'                     TO WRK-HAB-JA-CASADA
036900     SET WRK-IND-HAB-CAND          TO 1
037000     PERFORM 2110-COMPARAR-HABILIDADE THRU 2110-END
037100         VARYING WRK-IND-HAB-CAND FROM 1 BY 1
037200         UNTIL WRK-IND-HAB-CAND GREATER CLC-CAN-QTD-HABILIDADES
037300         OR WRK-HAB-JA-CASADA-SIM
037400     .
037500*> cobol-lint CL002 2100-end
037600 2100-END.                        EXIT.
037700*----------------------------------------------------------------*
037800 2110-COMPARAR-HABILIDADE         SECTION.
037900*----------------------------------------------------------------*
038000     IF CLC-VAG-HABILIDADE (WRK-IND-HAB-VAGA) EQUAL
038100        CLC-CAN-HAB-NOME (WRK-IND-HAB-CAND)
038200         MOVE 'S'                 TO WRK-HAB-JA-CASADA
038300         ADD 1                    TO WRK-QTD-CASADAS
038400         ADD CLC-CAN-HAB-PROFICIENCIA (WRK-IND-HAB-CAND)
038500                                  TO WRK-SOMA-PROFICIENCIA
038600     END-IF
038700     .
038800*> cobol-lint CL002 2110-end
038900 2110-END.                        EXIT.
039000*----------------------------------------------------------------*
039100*    ESCORE DE DISTANCIA (PESO 0,3 NO COMPOSTO)                  *
039200*----------------------------------------------------------------*
039300 3000-CALCULAR-SCORE-DISTANCIA    SECTION.
039400*----------------------------------------------------------------*
039500     IF CLC-DISTANCIA-KM NOT GREATER ZERO
039600         MOVE 100.00              TO CLC-SCORE-DISTANCIA
039700         GO TO 3000-END
039800     END-IF
039900
040000     IF CLC-DISTANCIA-KM GREATER CLC-CAN-DISTANCIA-MAX
040100         MOVE ZEROS               TO CLC-SCORE-DISTANCIA
040200         GO TO 3000-END
040300     END-IF
040400
040500     COMPUTE WRK-DIST-SOBRE-TRES ROUNDED =
040600             CLC-CAN-DISTANCIA-MAX / 3
040700     COMPUTE WRK-EXPOENTE-NEGATIVO ROUNDED =
040800             (CLC-DISTANCIA-KM / WRK-DIST-SOBRE-TRES) * -1
040900
041000     MOVE 'POT'                   TO WRK-C2-OPERACAO
041100     MOVE WRK-EXPOENTE-NEGATIVO   TO WRK-C2-ENTRADA
041200     CALL 'CALC002A' USING WRK-CALC002A-PARAMETROS
041300
041400     COMPUTE CLC-SCORE-DISTANCIA = WRK-C2-RESULTADO * 100
041500     .
041600*> cobol-lint CL002 3000-end
041700 3000-END.                        EXIT.
041800*----------------------------------------------------------------*
041900*    ESCORE DE SALARIO (PESO 0,2 NO COMPOSTO)                    *
042000*----------------------------------------------------------------*
042100 4000-CALCULAR-SCORE-SALARIO      SECTION.
042200*----------------------------------------------------------------*
042300     IF CLC-VAG-SALARIO NOT GREATER WRK-SALARIO-MINIMO
042400         MOVE ZEROS               TO CLC-SCORE-SALARIO
042500     ELSE
042600         IF CLC-VAG-SALARIO NOT LESS WRK-SALARIO-MAXIMO
042700             MOVE 100.00          TO CLC-SCORE-SALARIO
042800         ELSE
042900             COMPUTE CLC-SCORE-SALARIO =
043000                 (CLC-VAG-SALARIO - WRK-SALARIO-MINIMO)
043100                 / (WRK-SALARIO-MAXIMO - WRK-SALARIO-MINIMO)
043200                 * 100
043300         END-IF
043400     END-IF
043500     .
043600*> cobol-lint CL002 4000-end
043700 4000-END.                        EXIT.
043800*----------------------------------------------------------------*
043900*    ESCORE DE EXPERIENCIA (PESO 0,1 NO COMPOSTO)                *
044000*----------------------------------------------------------------*
044100 5000-CALCULAR-SCORE-EXPERIENCIA  SECTION.
044200*----------------------------------------------------------------*
044300     COMPUTE WRK-EXPERIENCIA-ESTIMADA =
044400             (CLC-CAN-IDADE - 18) / 5
044500
044600     IF WRK-EXPERIENCIA-ESTIMADA LESS ZERO
044700         MOVE ZEROS               TO WRK-EXPERIENCIA-ESTIMADA
044800     END-IF
044900
045000     COMPUTE WRK-DIFERENCA-NIVEL =
045100             CLC-VAG-NIVEL-EXPERIENCIA - WRK-EXPERIENCIA-ESTIMADA
045200
045300     IF WRK-DIFERENCA-NIVEL LESS ZERO
045400         COMPUTE WRK-DIFERENCA-NIVEL = WRK-DIFERENCA-NIVEL * -1
045500     END-IF
045600
045700     EVALUATE TRUE
045800         WHEN WRK-DIFERENCA-NIVEL EQUAL ZERO
045900             MOVE 100.00          TO CLC-SCORE-EXPERIENCIA
046000         WHEN WRK-DIFERENCA-NIVEL EQUAL 1
046100             MOVE 80.00           TO CLC-SCORE-EXPERIENCIA
046200         WHEN WRK-DIFERENCA-NIVEL EQUAL 2
046300             MOVE 60.00           TO CLC-SCORE-EXPERIENCIA
046400         WHEN OTHER
046500             COMPUTE CLC-SCORE-EXPERIENCIA =
046600                     40 - ((WRK-DIFERENCA-NIVEL - 2) * 10)
046700             IF CLC-SCORE-EXPERIENCIA LESS ZERO
046800                 MOVE ZEROS       TO CLC-SCORE-EXPERIENCIA
046900             END-IF
047000     END-EVALUATE
047100     .
047200*> cobol-lint CL002 5000-end
047300 5000-END.                        EXIT.
047400*----------------------------------------------------------------*
047500*    ESCORE COMPOSTO - SOMA PONDERADA, ARREDONDA SO NA SAIDA     *
047600*----------------------------------------------------------------*
047700 6000-CALCULAR-SCORE-COMPOSTO     SECTION.
047800*----------------------------------------------------------------*
047900     COMPUTE CLC-SCORE-COMPOSTO ROUNDED =
048000             (CLC-SCORE-HABILIDADE * 0.4) +
048100             (CLC-SCORE-DISTANCIA  * 0.3) +
048200             (CLC-SCORE-SALARIO    * 0.2) +
048300             (CLC-SCORE-EXPERIENCIA * 0.1)
048400     .
048500*> cobol-lint CL002 6000-end
048600 6000-END.                        EXIT.
