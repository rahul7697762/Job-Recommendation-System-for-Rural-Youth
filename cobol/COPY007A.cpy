000100***************************************************************
000200*    BOOK.......: COPY007A                                    *
000300*    DESCRICAO..: BOOK DE INTERFACE DAS ESTATISTICAS DO CATALOGO
000400*    PROGRAMADOR: CARLOS A. FIGUEIREDO - COBOL DICAS          *
000500*    DATA.......: 15/07/1994                                  *
000600*    TAMANHO....: 00025                                       *
000700*----------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                       *
000900*----------------------------------------------------------------
001000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
001100* ---------- ------- ------------ --------------------------    *
001200* 15/07/1994 CAF     OS-1103      BOOK CRIADO - TOTALIZADORES DE *
001300*                                 EXECUCAO DO PROJETO JOVEM RURAL*
001400* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO GERAL*
001450* 30/11/2003 CAF     OS-1899      REVISAO DE PADRONIZACAO CPD -  *
001460*                                 SEM ALTERACAO DE LAYOUT        *
001500*----------------------------------------------------------------
001600* EST-TOTAL-VAGAS       = QTD DE VAGAS CARREGADAS NA EXECUCAO    *
001700* EST-TOTAL-CANDIDATOS  = QTD DE CANDIDATOS CARREGADOS           *
001800* EST-TITULOS-UNICOS    = QTD DE TITULOS DE VAGA DISTINTOS       *
001900* EST-HABILIDADES-UNICAS= QTD DE HABILIDADES EXIGIDAS DISTINTAS  *
002000* EST-TOTAL-LOCALIDADES = QTD DE LOCALIDADES DISTINTAS (VAGA+CAND
002100***************************************************************
002200 01  COPY007A-HEADER.
002300     05  COPY007A-COD-BOOK         PIC X(08) VALUE 'COPY007A'.
002400     05  COPY007A-TAM-BOOK         PIC 9(05) VALUE 00025.
002500 01  COPY007A-REGISTRO-ESTATISTICA.
002600     05  EST-TOTAL-VAGAS           PIC 9(05).
002700     05  EST-TOTAL-CANDIDATOS      PIC 9(05).
002800     05  EST-TITULOS-UNICOS        PIC 9(05).
002900     05  EST-HABILIDADES-UNICAS    PIC 9(05).
003000     05  EST-TOTAL-LOCALIDADES     PIC 9(05).
003100     05  FILLER                    PIC X(05).
