000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LER0003A.
000300 AUTHOR.         JOSE ROBERTO.
000400 INSTALLATION.   COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.   16/07/1994.
000600 DATE-COMPILED.  16/07/1994.
000700 SECURITY.       USO INTERNO - CPD.
000800***************************************************************
000900*    OBJETIVO: CARREGAR O ARQUIVO SEQUENCIAL DE VAGAS DO        *
001000*              PROJETO JOVEM RURAL PARA A TABELA DE MEMORIA     *
001100*              COPY003A E REGISTRAR, DE PASSAGEM, AS            *
001200*              LOCALIDADES, HABILIDADES EXIGIDAS E TITULOS      *
001300*              DISTINTOS ENCONTRADOS (BOOK COPY008A).           *
001400*    USO.....: CHAMADO POR CAD0003A NO INICIO DE CADA EXECUCAO  *
001500*              (RECOMENDACAO GERAL, PERSONALIZADA E TRAJETORIA).*
001600*----------------------------------------------------------------
001700* HISTORICO DE ALTERACOES                                       *
001800*----------------------------------------------------------------
001900* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
002000* ---------- ------- ------------ --------------------------    *
002100* 16/07/1994 JRS     OS-1104      PROGRAMA CRIADO A PARTIR DO    *
002200*                                 LEITOR DE CADASTRO ANTIGO      *
002300* 20/03/1996 CAF     OS-1288      INCLUIDO REGISTRO DE           *
002400*                                 LOCALIDADE/HABILIDADE/TITULO   *
002500*                                 DISTINTOS NA CARGA             *
002600* 02/09/1997 MTS     OS-1401      HABILIDADE PASSA A SER GRAVADA *
002700*                                 EM MINUSCULA NA TABELA INTERNA *
002800* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO GERAL*
002850* 30/11/2003 CAF     OS-1899      REVISAO DE PADRONIZACAO CPD -  *
002860*                                 SEM ALTERACAO DE LOGICA        *
002900***************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ARQUIVO-VAGAS       ASSIGN TO "VAGAS.dat"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WRK-STATUS-VAGAS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  ARQUIVO-VAGAS.
004200 01  FD-REGISTRO-VAGA.
004300     05  FD-VAG-CODIGO              PIC X(06).
004400     05  FD-VAG-TITULO              PIC X(30).
004500     05  FD-VAG-EMPRESA             PIC X(30).
004600     05  FD-VAG-LOCALIDADE          PIC X(20).
004700     05  FD-VAG-SALARIO             PIC 9(07).
004800     05  FD-VAG-LATITUDE            PIC S9(3)V9(4).
004900     05  FD-VAG-LONGITUDE           PIC S9(3)V9(4).
005000     05  FD-VAG-NIVEL-EXPERIENCIA   PIC 9(01).
005100     05  FD-VAG-QTD-HABILIDADES     PIC 9(02).
005200     05  FD-VAG-HABILIDADE OCCURS 10 TIMES
005300                                    PIC X(20).
005400     05  FD-VAG-DESCRICAO           PIC X(60).
005500     05  FD-VAG-TIPO-VAGA           PIC X(15).
005550     05  FILLER                     PIC X(05).
005600
005700 WORKING-STORAGE SECTION.
005800
005900 01  WRK-STATUS-VAGAS               PIC X(02) VALUE ZEROS.
006000 01  WRK-FIM-ARQUIVO                PIC X(01) VALUE 'N'.
006100     88  WRK-FIM-ARQUIVO-SIM            VALUE 'S'.
006200
006300 01  WRK-CONTADORES.
006400     05  WRK-QTD-LIDOS              PIC 9(05) COMP VALUE ZEROS.
006500     05  WRK-IND-HABILIDADE         PIC 9(02) COMP VALUE ZEROS.
006550     05  FILLER                     PIC X(02).
006600
006700 01  WRK-CAIXA-CONVERSAO.
006800     05  WRK-HABILIDADE-MINUSCULA   PIC X(20).
006900     05  WRK-HABILIDADE-MINUSCULA-R REDEFINES
007000                                    WRK-HABILIDADE-MINUSCULA
007100                                    PIC X(20).
007150     05  FILLER                     PIC X(02).
007200
007300 01  WRK-MAIUSCULAS                 PIC X(26)
007400         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007500 01  WRK-MINUSCULAS                 PIC X(26)
007600         VALUE "abcdefghijklmnopqrstuvwxyz".
007700
007800 LINKAGE SECTION.
007900 COPY COPY003A.
008000 COPY COPY008A.
008100
008200*================================================================*
008300 PROCEDURE DIVISION USING COPY003A-CATALOGO-VAGAS
008400                          COPY008A-TABELAS-APOIO.
008500*================================================================*
008600*> cobol-lint CL002 0000-processar
008700 0000-PROCESSAR                   SECTION.
008800*----------------------------------------------------------------*
008900     OPEN INPUT ARQUIVO-VAGAS
009000     PERFORM 0001-LER-ARQSEQ THRU 0001-END
009100     PERFORM 0002-CARREGAR-VAGA THRU 0002-END
009200         UNTIL WRK-FIM-ARQUIVO-SIM
009300     PERFORM 9999-FINALIZAR THRU 9999-END
009400     .
009500*> cobol-lint CL002 0000-end
009600 0000-END.                        EXIT.
009700*----------------------------------------------------------------*
009800*    LER UM REGISTRO DO ARQUIVO DE VAGAS                         *
009900*----------------------------------------------------------------*
010000 0001-LER-ARQSEQ                  SECTION.
010100*----------------------------------------------------------------*
010200     READ ARQUIVO-VAGAS INTO FD-REGISTRO-VAGA
010300         AT END MOVE 'S'          TO WRK-FIM-ARQUIVO
010400     END-READ
010500     .
010600*> cobol-lint CL002 0001-end
010700 0001-END.                        EXIT.
010800*----------------------------------------------------------------*
010900*    MOVER REGISTRO PARA A TABELA DO CATALOGO E REGISTRAR        *
011000*    LOCALIDADE / HABILIDADES / TITULO DISTINTOS                 *
011100*----------------------------------------------------------------*
011200 0002-CARREGAR-VAGA               SECTION.
011300*----------------------------------------------------------------*
011400     ADD 1                        TO WRK-QTD-LIDOS
011500     SET IDX-VAGA                 TO WRK-QTD-LIDOS
011600
011700     MOVE FD-VAG-CODIGO           TO VAG-CODIGO (IDX-VAGA)
011800     MOVE FD-VAG-TITULO           TO VAG-TITULO (IDX-VAGA)
011900     MOVE FD-VAG-EMPRESA          TO VAG-EMPRESA (IDX-VAGA)
012000     MOVE FD-VAG-LOCALIDADE       TO VAG-LOCALIDADE (IDX-VAGA)
012100     MOVE FD-VAG-SALARIO          TO VAG-SALARIO (IDX-VAGA)
012200     MOVE FD-VAG-LATITUDE         TO VAG-LATITUDE (IDX-VAGA)
012300     MOVE FD-VAG-LONGITUDE        TO VAG-LONGITUDE (IDX-VAGA)
012400     MOVE FD-VAG-NIVEL-EXPERIENCIA
012500                                  TO VAG-NIVEL-EXPERIENCIA (IDX-VAGA)
012600     MOVE FD-VAG-QTD-HABILIDADES  TO VAG-QTD-HABILIDADES (IDX-VAGA)
012700     MOVE FD-VAG-DESCRICAO        TO VAG-DESCRICAO (IDX-VAGA)
012800     MOVE FD-VAG-TIPO-VAGA        TO VAG-TIPO-VAGA (IDX-VAGA)
012900
013000     PERFORM 0003-REGISTRAR-LOCALIDADE THRU 0003-END
013100     PERFORM 0004-REGISTRAR-TITULO THRU 0004-END
013200
013300     MOVE ZEROS                   TO WRK-IND-HABILIDADE
013400     PERFORM 0005-CARREGAR-HABILIDADE THRU 0005-END
013500         VARYING WRK-IND-HABILIDADE FROM 1 BY 1
013600         UNTIL WRK-IND-HABILIDADE GREATER VAG-QTD-HABILIDADES (IDX-VAGA)
013700
013800     PERFORM 0001-LER-ARQSEQ THRU 0001-END
013900     .
014000*> cobol-lint CL002 0002-end
014100 0002-END.                        EXIT.
014200*----------------------------------------------------------------*
014300*    REGISTRAR LOCALIDADE DISTINTA (VAGA OU CANDIDATO)           *
014400*----------------------------------------------------------------*
014500 0003-REGISTRAR-LOCALIDADE        SECTION.
014600*----------------------------------------------------------------*
014700     SET IDX-LOCALIDADE           TO 1
014800     SEARCH LOC-NOME
014900         AT END
015000             ADD 1                TO COPY008A-QTD-LOCALIDADES
015100             SET IDX-LOCALIDADE   TO COPY008A-QTD-LOCALIDADES
015200             MOVE VAG-LOCALIDADE (IDX-VAGA)
015300                                  TO LOC-NOME (IDX-LOCALIDADE)
015400             MOVE VAG-LATITUDE (IDX-VAGA)
015500                                  TO LOC-LATITUDE (IDX-LOCALIDADE)
015600             MOVE VAG-LONGITUDE (IDX-VAGA)
015700                                  TO LOC-LONGITUDE (IDX-LOCALIDADE)
015800         WHEN LOC-NOME (IDX-LOCALIDADE) EQUAL VAG-LOCALIDADE (IDX-VAGA)
015900             CONTINUE
016000     END-SEARCH
016100     .
016200*> cobol-lint CL002 0003-end
016300 0003-END.                        EXIT.
016400*----------------------------------------------------------------*
016500*    REGISTRAR TITULO DE VAGA DISTINTO                           *
016600*----------------------------------------------------------------*
016700 0004-REGISTRAR-TITULO            SECTION.
016800*----------------------------------------------------------------*
016900     SET IDX-TITULO                TO 1
017000     SEARCH COPY008A-TABELA-TITULO
017100         AT END
017200             ADD 1                 TO COPY008A-QTD-TITULOS
017300             SET IDX-TITULO        TO COPY008A-QTD-TITULOS
017400             MOVE VAG-TITULO (IDX-VAGA)
017500                                   TO COPY008A-TABELA-TITULO (IDX-TITULO)
017600         WHEN COPY008A-TABELA-TITULO (IDX-TITULO)
017700                 EQUAL VAG-TITULO (IDX-VAGA)
017800             CONTINUE
017900     END-SEARCH
018000     .
018100*> cobol-lint CL002 0004-end
018200 0004-END.                        EXIT.
018300*----------------------------------------------------------------*
018400*    GRAVAR HABILIDADE EM MINUSCULA E REGISTRAR SE E DISTINTA    *
018500*----------------------------------------------------------------*
018600 0005-CARREGAR-HABILIDADE         SECTION.
018700*----------------------------------------------------------------*
018800     MOVE FD-VAG-HABILIDADE (WRK-IND-HABILIDADE)
018900                                  TO WRK-HABILIDADE-MINUSCULA
019000     INSPECT WRK-HABILIDADE-MINUSCULA
019100         CONVERTING WRK-MAIUSCULAS TO WRK-MINUSCULAS
019200
019300     MOVE WRK-HABILIDADE-MINUSCULA
019400                                  TO VAG-HABILIDADE (IDX-VAGA
019500                                                      WRK-IND-HABILIDADE)
019600
019700     SET IDX-HABILIDADE           TO 1
019800     SEARCH COPY008A-TABELA-HABILIDADE
019900         AT END
020000             ADD 1                TO COPY008A-QTD-HABILIDADES
020100             SET IDX-HABILIDADE   TO COPY008A-QTD-HABILIDADES
020200             MOVE WRK-HABILIDADE-MINUSCULA
020300                            TO COPY008A-TABELA-HABILIDADE (IDX-HABILIDADE)
020400         WHEN COPY008A-TABELA-HABILIDADE (IDX-HABILIDADE)
020500                 EQUAL WRK-HABILIDADE-MINUSCULA
020600             CONTINUE
020700     END-SEARCH
020800     .
020900*> cobol-lint CL002 0005-end
021000 0005-END.                        EXIT.
021100*----------------------------------------------------------------*
021200*    FINALIZAR A CARGA DO CATALOGO DE VAGAS                      *
021300*----------------------------------------------------------------*
021400 9999-FINALIZAR                   SECTION.
021500*----------------------------------------------------------------*
021600     MOVE WRK-QTD-LIDOS           TO COPY003A-QTD-VAGAS
021700     CLOSE ARQUIVO-VAGAS
021800     GOBACK
021900     .
022000*> cobol-lint CL002 9999-end
022100 9999-END.                        EXIT.
