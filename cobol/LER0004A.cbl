000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LER0004A.
000300 AUTHOR.         MARIA T. SANTOS.
000400 INSTALLATION.   COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.   16/07/1994.
000600 DATE-COMPILED.  16/07/1994.
000700 SECURITY.       USO INTERNO - CPD.
000800***************************************************************
000900*    OBJETIVO: CARREGAR O ARQUIVO SEQUENCIAL DE CANDIDATOS DO   *
001000*              PROJETO JOVEM RURAL PARA A TABELA DE MEMORIA     *
001100*              COPY004A, AJUSTAR A PROFICIENCIA DECLARADA PARA  *
001200*              A FAIXA VALIDA (1 A 10) E REGISTRAR AS           *
001300*              LOCALIDADES DE CANDIDATO AINDA NAO CONHECIDAS    *
001400*              NA TABELA DE LOCALIDADES DISTINTAS (COPY008A).   *
001500*    USO.....: CHAMADO POR CAD0003A APOS A CARGA DO CATALOGO DE *
001600*              VAGAS (LER0003A), EM TODAS AS EXECUCOES.         *
001700*----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                       *
001900*----------------------------------------------------------------
002000* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     *
002100* ---------- ------- ------------ --------------------------    *
002200* 16/07/1994 MTS     OS-1104      PROGRAMA CRIADO A PARTIR DO    *
002300*                                 LEITOR DE CADASTRO ANTIGO      *
002400* 20/03/1996 CAF     OS-1288      INCLUIDO REGISTRO DE           *
002500*                                 LOCALIDADE DISTINTA DO         *
002600*                                 CANDIDATO (COORDENADA 0,0 SE   *
002700*                                 A LOCALIDADE FOR NOVA)         *
002800* 02/09/1997 MTS     OS-1401      HABILIDADE PASSA A SER GRAVADA *
002900*                                 EM MINUSCULA NA TABELA INTERNA *
003000* 11/11/1998 CAF     OS-1523      PROFICIENCIA FORA DA FAIXA 1-10*
003100*                                 PASSA A SER AJUSTADA NA CARGA  *
003200* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO GERAL*
003210* 30/11/2003 CAF     OS-1899      REVISAO DE PADRONIZACAO CPD -  *
003220*                                 SEM ALTERACAO DE LOGICA        *
003300***************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ARQUIVO-CANDIDATOS  ASSIGN TO "CANDIDAT.dat"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WRK-STATUS-CANDIDATOS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  ARQUIVO-CANDIDATOS.
004600 01  FD-REGISTRO-CANDIDATO.
004700     05  FD-CAN-CODIGO              PIC X(06).
004800     05  FD-CAN-NOME                PIC X(30).
004900     05  FD-CAN-IDADE               PIC 9(03).
005000     05  FD-CAN-ESCOLARIDADE        PIC X(20).
005100     05  FD-CAN-LOCALIDADE          PIC X(20).
005200     05  FD-CAN-LATITUDE            PIC S9(3)V9(4).
005300     05  FD-CAN-LONGITUDE           PIC S9(3)V9(4).
005400     05  FD-CAN-DISTANCIA-MAX       PIC 9(03)V9(2).
005500     05  FD-CAN-QTD-HABILIDADES     PIC 9(02).
005600     05  FD-CAN-HABILIDADE OCCURS 10 TIMES.
005700         10 FD-CAN-HAB-NOME         PIC X(20).
005800         10 FD-CAN-HAB-PROFICIENCIA PIC 9(02).
005850     05  FILLER                     PIC X(05).
005900
006000 WORKING-STORAGE SECTION.
006100
006200 01  WRK-STATUS-CANDIDATOS          PIC X(02) VALUE ZEROS.
006300 01  WRK-FIM-ARQUIVO                PIC X(01) VALUE 'N'.
006400     88  WRK-FIM-ARQUIVO-SIM            VALUE 'S'.
006500
006600 01  WRK-CONTADORES.
006700     05  WRK-QTD-LIDOS              PIC 9(05) COMP VALUE ZEROS.
006800     05  WRK-IND-HABILIDADE         PIC 9(02) COMP VALUE ZEROS.
006850     05  FILLER                     PIC X(02).
006900
007000 01  WRK-CAIXA-CONVERSAO.
007100     05  WRK-HABILIDADE-MINUSCULA   PIC X(20).
007200     05  WRK-HABILIDADE-MINUSCULA-R REDEFINES
007300                                    WRK-HABILIDADE-MINUSCULA
007400                                    PIC X(20).
007450     05  FILLER                     PIC X(02).
007500
007600 01  WRK-MAIUSCULAS                 PIC X(26)
007700         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007800 01  WRK-MINUSCULAS                 PIC X(26)
007900         VALUE "abcdefghijklmnopqrstuvwxyz".
008000
008100 01  WRK-PROFICIENCIA-AJUSTADA      PIC 9(02) COMP VALUE ZEROS.
008200
008300 LINKAGE SECTION.
008400 COPY COPY004A.
008500 COPY COPY008A.
008600
008700*================================================================*
008800 PROCEDURE DIVISION USING COPY004A-POPULACAO-CANDIDATOS
008900                          COPY008A-TABELAS-APOIO.
009000*================================================================*
009100*> cobol-lint CL002 0000-processar
009200 0000-PROCESSAR                   SECTION.
009300*----------------------------------------------------------------*
009400     OPEN INPUT ARQUIVO-CANDIDATOS
009500     PERFORM 0001-LER-ARQSEQ THRU 0001-END
009600     PERFORM 0002-CARREGAR-CANDIDATO THRU 0002-END
009700         UNTIL WRK-FIM-ARQUIVO-SIM
009800     PERFORM 9999-FINALIZAR THRU 9999-END
009900     .
010000*> cobol-lint CL002 0000-end
010100 0000-END.                        EXIT.
010200*----------------------------------------------------------------*
010300*    LER UM REGISTRO DO ARQUIVO DE CANDIDATOS                    *
010400*----------------------------------------------------------------*
010500 0001-LER-ARQSEQ                  SECTION.
010600*----------------------------------------------------------------*
010700     READ ARQUIVO-CANDIDATOS INTO FD-REGISTRO-CANDIDATO
010800         AT END MOVE 'S'          TO WRK-FIM-ARQUIVO
010900     END-READ
011000     .
011100*> cobol-lint CL002 0001-end
011200 0001-END.                        EXIT.
011300*----------------------------------------------------------------*
011400*    MOVER REGISTRO PARA A TABELA DA POPULACAO E REGISTRAR       *
011500*    LOCALIDADE / HABILIDADES DO CANDIDATO                       *
011600*----------------------------------------------------------------*
011700 0002-CARREGAR-CANDIDATO          SECTION.
011800*----------------------------------------------------------------*
011900     ADD 1                        TO WRK-QTD-LIDOS
012000     SET IDX-CANDIDATO            TO WRK-QTD-LIDOS
012100
012200     MOVE FD-CAN-CODIGO           TO CAN-CODIGO (IDX-CANDIDATO)
012300     MOVE FD-CAN-NOME             TO CAN-NOME (IDX-CANDIDATO)
012400     MOVE FD-CAN-IDADE            TO CAN-IDADE (IDX-CANDIDATO)
012500     MOVE FD-CAN-ESCOLARIDADE     TO CAN-ESCOLARIDADE (IDX-CANDIDATO)
012600     MOVE FD-CAN-LOCALIDADE       TO CAN-LOCALIDADE (IDX-CANDIDATO)
012700     MOVE FD-CAN-LATITUDE         TO CAN-LATITUDE (IDX-CANDIDATO)
012800     MOVE FD-CAN-LONGITUDE        TO CAN-LONGITUDE (IDX-CANDIDATO)
012900     MOVE FD-CAN-DISTANCIA-MAX    TO CAN-DISTANCIA-MAX (IDX-CANDIDATO)
013000     MOVE FD-CAN-QTD-HABILIDADES  TO CAN-QTD-HABILIDADES (IDX-CANDIDATO)
013100
013200     PERFORM 0003-REGISTRAR-LOCALIDADE THRU 0003-END
013300
013400     MOVE ZEROS                   TO WRK-IND-HABILIDADE
013500     PERFORM 0004-CARREGAR-HABILIDADE THRU 0004-END
013600         VARYING WRK-IND-HABILIDADE FROM 1 BY 1
013700         UNTIL WRK-IND-HABILIDADE
013800                 GREATER CAN-QTD-HABILIDADES (IDX-CANDIDATO)
013900
014000     PERFORM 0001-LER-ARQSEQ THRU 0001-END
014100     .
014200*> cobol-lint CL002 0002-end
014300 0002-END.                        EXIT.
014400*----------------------------------------------------------------*
014500*    REGISTRAR LOCALIDADE DO CANDIDATO SE AINDA NAO CONHECIDA    *
014600*    (COORDENADA 0,0 QUANDO A LOCALIDADE E NOVA POR CANDIDATO)   *
014700*----------------------------------------------------------------*
014800 0003-REGISTRAR-LOCALIDADE        SECTION.
014900*----------------------------------------------------------------*
015000     SET IDX-LOCALIDADE            TO 1
015100     SEARCH LOC-NOME
015200         AT END
015300             ADD 1                 TO COPY008A-QTD-LOCALIDADES
015400             SET IDX-LOCALIDADE    TO COPY008A-QTD-LOCALIDADES
015500             MOVE CAN-LOCALIDADE (IDX-CANDIDATO)
015600                                   TO LOC-NOME (IDX-LOCALIDADE)
015700             MOVE ZEROS            TO LOC-LATITUDE (IDX-LOCALIDADE)
015800             MOVE ZEROS            TO LOC-LONGITUDE (IDX-LOCALIDADE)
015900         WHEN LOC-NOME (IDX-LOCALIDADE)
016000                 EQUAL CAN-LOCALIDADE (IDX-CANDIDATO)
016100             CONTINUE
016200     END-SEARCH
016300     .
016400*> cobol-lint CL002 0003-end
016500 0003-END.                        EXIT.
016600*----------------------------------------------------------------*
016700*    GRAVAR HABILIDADE DO CANDIDATO EM MINUSCULA E AJUSTAR A     *
016800*    PROFICIENCIA DECLARADA PARA A FAIXA VALIDA (1 A 10)         *
016900*----------------------------------------------------------------*
017000 0004-CARREGAR-HABILIDADE         SECTION.
017100*----------------------------------------------------------------*
017200     MOVE FD-CAN-HAB-NOME (WRK-IND-HABILIDADE)
017300                                  TO WRK-HABILIDADE-MINUSCULA
017400     INSPECT WRK-HABILIDADE-MINUSCULA
017500         CONVERTING WRK-MAIUSCULAS TO WRK-MINUSCULAS
017600
017700     MOVE WRK-HABILIDADE-MINUSCULA
017800                            TO CAN-HAB-NOME (IDX-CANDIDATO
017900                                              WRK-IND-HABILIDADE)
018000
018100     MOVE FD-CAN-HAB-PROFICIENCIA (WRK-IND-HABILIDADE)
018200                                  TO WRK-PROFICIENCIA-AJUSTADA
018300
018400     IF WRK-PROFICIENCIA-AJUSTADA LESS 1
018500         MOVE 1                   TO WRK-PROFICIENCIA-AJUSTADA
018600     END-IF
018700     IF WRK-PROFICIENCIA-AJUSTADA GREATER 10
018800         MOVE 10                  TO WRK-PROFICIENCIA-AJUSTADA
018900     END-IF
019000
019100     MOVE WRK-PROFICIENCIA-AJUSTADA
019200                     TO CAN-HAB-PROFICIENCIA (IDX-CANDIDATO
019300                                               WRK-IND-HABILIDADE)
019400     .
019500*> cobol-lint CL002 0004-end
019600 0004-END.                        EXIT.
019700*----------------------------------------------------------------*
019800*    FINALIZAR A CARGA DA POPULACAO DE CANDIDATOS                *
019900*----------------------------------------------------------------*
020000 9999-FINALIZAR                   SECTION.
020100*----------------------------------------------------------------*
020200     MOVE WRK-QTD-LIDOS           TO COPY004A-QTD-CANDIDATOS
020300     CLOSE ARQUIVO-CANDIDATOS
020400     GOBACK
020500     .
020600*> cobol-lint CL002 9999-end
020700 9999-END.                        EXIT.
