000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: PROGRAMA PRINCIPAL DA EXECUCAO EM LOTE DE
000800*               TRAJETORIA DE CARREIRA. LOCALIZA A VAGA ALVO
000900*               PELO TITULO, APURA AS HABILIDADES QUE FALTAM AO
001000*               CANDIDATO E CONTA, PARA CADA HABILIDADE FALTANTE,
001100*               AS VAGAS DE ENTRADA (EXPERIENCIA ATE NIVEL 2) DO
001200*               CATALOGO QUE A EXIGEM
001300* NOME.......: CAD0006A
001400*----------------------------------------------------------------
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------
001700* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
001800* ---------- ------- ------------ --------------------------   A1
001900* 18/07/1994 JRS     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
002000*                                 CAD0001A P/ ORQUESTRAR O LOTE A1
002100*                                 DE TRAJETORIA DE CARREIRA     A1
002200* 20/03/1996 CAF     OS-1288      COMPARACAO DE HABILIDADE      A1
002300*                                 PASSA A SER CASE-INSENSITIVE  A1
002400*                                 (HABILIDADES JA GRAVADAS EM   A1
002500*                                 MINUSCULO PELA CARGA)         A1
002600* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO     A1
002700*                                 GERAL, SEM IMPACTO NA LOGICA  A1
002710* 30/11/2003 CAF     OS-1899      REVISADA A CONTAGEM DE VAGAS  A1
002720*                                 DE TREINO P/ USAR O MESMO     A1
002730*                                 LIMITE DE NIVEL DO CAD0003A   A1
002800*----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. CAD0006A.
003100 AUTHOR. JOSE ROBERTO.
003200 INSTALLATION. PROJETO JOVEM RURAL.
003300 DATE-WRITTEN. 18/07/1994.
003400 DATE-COMPILED. 09/02/1999.
003500 SECURITY. USO INTERNO.
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*================================================================*
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500 01  WRK-CODIGO-CANDIDATO         PIC X(06) VALUE SPACES.
004600 01  WRK-IND-CANDIDATO            PIC 9(03) COMP VALUE ZEROS.
004700 01  WRK-CANDIDATO-ACHADO         PIC X(01) VALUE 'N'.
004800     88  WRK-CANDIDATO-ENCONTRADO       VALUE 'S'.
004900     88  WRK-CANDIDATO-NAO-ACHADO       VALUE 'N'.
005000
005100 01  WRK-IND-HAB-VAGA             PIC 9(02) COMP VALUE ZEROS.
005200 01  WRK-IND-HAB-CAND             PIC 9(02) COMP VALUE ZEROS.
005300 01  WRK-IND-VAGA-2               PIC 9(03) COMP VALUE ZEROS.
005400 01  WRK-IND-HAB-VAGA-2           PIC 9(02) COMP VALUE ZEROS.
005500
005600 01  WRK-HABILIDADE-FALTA         PIC X(20) VALUE SPACES.
005700 01  WRK-HABILIDADE-JA-DO-CAND    PIC X(01) VALUE 'N'.
005800     88  WRK-HABILID-DO-CANDIDATO       VALUE 'S'.
005900     88  WRK-HABILID-NAO-DO-CAND        VALUE 'N'.
006000
006100 01  WRK-QTD-VAGAS-TREINO         PIC 9(03) COMP VALUE ZEROS.
006200 01  WRK-EXISTE-HABIL-FALTANTE    PIC X(01) VALUE 'N'.
006300     88  WRK-HA-HABIL-FALTANTE          VALUE 'S'.
006400     88  WRK-SEM-HABIL-FALTANTE         VALUE 'N'.
006500
006600*    PARAMETROS DE CHAMADA DE BUSCA02A (MESMO LAYOUT DO LINKAGE
006700*    DECLARADO EM BUSCA02A.CBL)
006800 01  WRK-BUSCA02A-PARAM.
006900     05  BUS-TITULO-PROCURADO     PIC X(30).
007000     05  BUS-INDICE-VAGA          PIC 9(03) COMP-3.
007100     05  BUS-VAGA-ENCONTRADA      PIC X(01).
007200         88  BUS-ENCONTRADA               VALUE 'S'.
007300         88  BUS-NAO-ENCONTRADA           VALUE 'N'.
007400     05  FILLER                   PIC X(09).
007500
007600*    CATALOGO DE VAGAS
007700 COPY COPY003A.
007800*    POPULACAO DE CANDIDATOS
007900 COPY COPY004A.
008000*    TABELAS DE APOIO (NAO USADAS NESTE LOTE, EXIGIDAS PELA
008100*    INTERFACE COMUM DE CARGA DE LER0003A/LER0004A)
008200 COPY COPY008A.
008300*    REGISTRO DE SAIDA DA TRAJETORIA DE CARREIRA
008400 COPY COPY006A.
008500
008600*================================================================*
008700 PROCEDURE DIVISION.
008800*================================================================*
008900
009000*----------------------------------------------------------------*
009100*    PROCESSAMENTO PRINCIPAL
009200*----------------------------------------------------------------*
009300*> cobol-lint CL002 0000-processar
009400 0000-PROCESSAR                  SECTION.
009500*----------------------------------------------------------------*
009600
009700     PERFORM 1000-CARREGAR-CATALOGOS THRU 1000-END
009800     PERFORM 1500-OBTER-PARAMETROS THRU 1500-END
009900     PERFORM 2000-LOCALIZAR-CANDIDATO THRU 2000-END
010000
010100     IF WRK-CANDIDATO-ENCONTRADO
010200        PERFORM 3000-LOCALIZAR-VAGA-ALVO THRU 3000-END
010300        IF BUS-ENCONTRADA
010400           PERFORM 4000-APURAR-TRAJETORIA THRU 4000-END
010500        ELSE
010600           PERFORM 5000-GRAVAR-VAGA-NAO-ENCONTRADA THRU 5000-END
010700        END-IF
010800     ELSE
010900        DISPLAY 'CANDIDATO NAO CADASTRADO NO CATALOGO: '
011000                WRK-CODIGO-CANDIDATO
011100     END-IF
011200
011300     PERFORM 9999-FINALIZAR THRU 9999-END
011400     .
011500*----------------------------------------------------------------*
011600*> cobol-lint CL002 0000-end
011700 0000-END.                       EXIT.
011800*----------------------------------------------------------------*
011900
012000*----------------------------------------------------------------*
012100*    CARREGAR CATALOGO DE VAGAS E POPULACAO DE CANDIDATOS
012200*----------------------------------------------------------------*
012300 1000-CARREGAR-CATALOGOS         SECTION.
012400*----------------------------------------------------------------*
012500
012600     CALL 'LER0003A' USING COPY003A-CATALOGO-VAGAS
012700                           COPY008A-TABELAS-APOIO
012800
012900     CALL 'LER0004A' USING COPY004A-POPULACAO-CANDIDATOS
013000                           COPY008A-TABELAS-APOIO
013100     .
013200*----------------------------------------------------------------*
013300*> cobol-lint CL002 1000-end
013400 1000-END.                       EXIT.
013500*----------------------------------------------------------------*
013600
013700*----------------------------------------------------------------*
013800*    OBTER O CODIGO DO CANDIDATO E O TITULO DA VAGA ALVO
013900*----------------------------------------------------------------*
014000 1500-OBTER-PARAMETROS           SECTION.
014100*----------------------------------------------------------------*
014200
014300     DISPLAY 'CODIGO DO CANDIDATO: '
014400     ACCEPT WRK-CODIGO-CANDIDATO
014500
014600     DISPLAY 'TITULO DA VAGA ALVO DA TRAJETORIA DE CARREIRA: '
014700     ACCEPT BUS-TITULO-PROCURADO
014800     .
014900*----------------------------------------------------------------*
015000*> cobol-lint CL002 1500-end
015100 1500-END.                       EXIT.
015200*----------------------------------------------------------------*
015300
015400*----------------------------------------------------------------*
015500*    LOCALIZAR O CANDIDATO NA POPULACAO CARREGADA
015600*----------------------------------------------------------------*
015700 2000-LOCALIZAR-CANDIDATO        SECTION.
015800*----------------------------------------------------------------*
015900
016000     SET WRK-CANDIDATO-NAO-ACHADO TO TRUE
016100
016200     PERFORM 2010-COMPARAR-CANDIDATO THRU 2010-END
016300         VARYING IDX-CANDIDATO FROM 1 BY 1
016400         UNTIL IDX-CANDIDATO GREATER COPY004A-QTD-CANDIDATOS
016500            OR WRK-CANDIDATO-ENCONTRADO
016600     .
016700*----------------------------------------------------------------*
016800*> cobol-lint CL002 2000-end
016900 2000-END.                       EXIT.
017000*----------------------------------------------------------------*
017100
017200*----------------------------------------------------------------*
017300*    COMPARAR O CODIGO INFORMADO COM O CANDIDATO CORRENTE
017400*----------------------------------------------------------------*
017500 2010-COMPARAR-CANDIDATO         SECTION.
017600*----------------------------------------------------------------*
017700
017800     IF CAN-CODIGO (IDX-CANDIDATO) EQUAL WRK-CODIGO-CANDIDATO
017900        MOVE IDX-CANDIDATO       TO WRK-IND-CANDIDATO
018000        SET WRK-CANDIDATO-ENCONTRADO TO TRUE
018100     END-IF
018200     .
018300*----------------------------------------------------------------*
018400*> cobol-lint CL002 2010-end
018500 2010-END.                       EXIT.
018600*----------------------------------------------------------------*
018700
018800*----------------------------------------------------------------*
018900*    LOCALIZAR A VAGA ALVO PELO TITULO (CASE-INSENSITIVE)
019000*----------------------------------------------------------------*
019100 3000-LOCALIZAR-VAGA-ALVO        SECTION.
019200*----------------------------------------------------------------*
019300
019400     CALL 'BUSCA02A' USING WRK-BUSCA02A-PARAM
019500                           COPY003A-CATALOGO-VAGAS
019600     .
019700*----------------------------------------------------------------*
019800*> cobol-lint CL002 3000-end
019900 3000-END.                       EXIT.
020000*----------------------------------------------------------------*
020100
020200*----------------------------------------------------------------*
020300*    APURAR AS HABILIDADES DA VAGA ALVO QUE FALTAM AO CANDIDATO
020400*    E, PARA CADA UMA, AS VAGAS DE TREINAMENTO DISPONIVEIS
020500*----------------------------------------------------------------*
020600 4000-APURAR-TRAJETORIA          SECTION.
020700*----------------------------------------------------------------*
020800
020900     SET IDX-VAGA             TO BUS-INDICE-VAGA
021000     SET WRK-SEM-HABIL-FALTANTE  TO TRUE
021100
021200     PERFORM 4100-AVALIAR-HABILIDADE-VAGA THRU 4100-END
021300         VARYING WRK-IND-HAB-VAGA FROM 1 BY 1
021400         UNTIL WRK-IND-HAB-VAGA GREATER
021500               VAG-QTD-HABILIDADES (IDX-VAGA)
021600
021700     IF WRK-SEM-HABIL-FALTANTE
021800        PERFORM 4900-GRAVAR-APLICACAO-DIRETA THRU 4900-END
021900     END-IF
022000     .
022100*----------------------------------------------------------------*
022200*> cobol-lint CL002 4000-end
022300 4000-END.                       EXIT.
022400*----------------------------------------------------------------*
022500
022600*----------------------------------------------------------------*
022700*    AVALIAR UMA HABILIDADE EXIGIDA PELA VAGA ALVO
022800*----------------------------------------------------------------*
022900 4100-AVALIAR-HABILIDADE-VAGA    SECTION.
023000*----------------------------------------------------------------*
023100
023200     MOVE VAG-HABILIDADE (IDX-VAGA, WRK-IND-HAB-VAGA)
023300                                 TO WRK-HABILIDADE-FALTA
023400
023500     PERFORM 4110-VERIFICAR-HABIL-CANDIDATO THRU 4110-END
023600
023700     IF WRK-HABILID-NAO-DO-CAND
023800        SET WRK-HA-HABIL-FALTANTE TO TRUE
023900        PERFORM 4200-CONTAR-VAGAS-TREINO THRU 4200-END
024000        IF WRK-QTD-VAGAS-TREINO GREATER ZEROS
024100           PERFORM 4800-GRAVAR-TREINAMENTO THRU 4800-END
024200        END-IF
024300     END-IF
024400     .
024500*----------------------------------------------------------------*
024600*> cobol-lint CL002 4100-end
024700 4100-END.                       EXIT.
024800*----------------------------------------------------------------*
024900
025000*----------------------------------------------------------------*
025100*    VERIFICAR SE A HABILIDADE DA VAGA JA CONSTA NO CANDIDATO
025200*    (HABILIDADES JA GRAVADAS EM MINUSCULO PELA CARGA - LER0003A/
025300*    LER0004A - COMPARACAO E CASE-SENSITIVE PORQUE AMBOS OS LADOS
025400*    JA ESTAO NORMALIZADOS)
025500*----------------------------------------------------------------*
025600 4110-VERIFICAR-HABIL-CANDIDATO  SECTION.
025700*----------------------------------------------------------------*
025800
025900     SET WRK-HABILID-NAO-DO-CAND TO TRUE
026000
026100     PERFORM 4120-COMPARAR-HABIL-CANDIDATO THRU 4120-END
026200         VARYING WRK-IND-HAB-CAND FROM 1 BY 1
026300         UNTIL WRK-IND-HAB-CAND GREATER
026400               CAN-QTD-HABILIDADES (WRK-IND-CANDIDATO)
026500            OR WRK-HABILID-DO-CANDIDATO
026600     .
026700*----------------------------------------------------------------*
026800*> cobol-lint CL002 4110-end
026900 4110-END.                       EXIT.
027000*----------------------------------------------------------------*
027100
027200*----------------------------------------------------------------*
027300*    COMPARAR UMA HABILIDADE DO CANDIDATO COM A HABILIDADE ALVO
027400*----------------------------------------------------------------*
027500 4120-COMPARAR-HABIL-CANDIDATO   SECTION.
027600*----------------------------------------------------------------*
027700
027800     IF CAN-HAB-NOME (WRK-IND-CANDIDATO, WRK-IND-HAB-CAND)
027900        EQUAL WRK-HABILIDADE-FALTA
028000        SET WRK-HABILID-DO-CANDIDATO TO TRUE
028100     END-IF
028200     .
028300*----------------------------------------------------------------*
028400*> cobol-lint CL002 4120-end
028500 4120-END.                       EXIT.
028600*----------------------------------------------------------------*
028700
028800*----------------------------------------------------------------*
028900*    CONTAR AS VAGAS DE ENTRADA (EXPERIENCIA ATE NIVEL 2) DO
029000*    CATALOGO QUE EXIGEM A HABILIDADE FALTANTE
029100*----------------------------------------------------------------*
029200 4200-CONTAR-VAGAS-TREINO        SECTION.
029300*----------------------------------------------------------------*
029400
029500     MOVE ZEROS                  TO WRK-QTD-VAGAS-TREINO
029600
029700     PERFORM 4210-AVALIAR-VAGA-TREINO THRU 4210-END
029800         VARYING WRK-IND-VAGA-2 FROM 1 BY 1
029900         UNTIL WRK-IND-VAGA-2 GREATER COPY003A-QTD-VAGAS
030000     .
030100*----------------------------------------------------------------*
030200*> cobol-lint CL002 4200-end
030300 4200-END.                       EXIT.
030400*----------------------------------------------------------------*
030500
030600*----------------------------------------------------------------*
030700*    AVALIAR SE UMA VAGA DO CATALOGO E VAGA DE TREINO PARA A
030800*    HABILIDADE FALTANTE CORRENTE
030900*----------------------------------------------------------------*
031000 4210-AVALIAR-VAGA-TREINO        SECTION.
031100*----------------------------------------------------------------*
031200
031300     IF VAG-NIVEL-EXPERIENCIA (WRK-IND-VAGA-2) LESS OR EQUAL 2
031400        PERFORM 4220-VERIFICAR-HABIL-VAGA-TREINO THRU 4220-END
031500     END-IF
031600     .
031700*----------------------------------------------------------------*
031800*> cobol-lint CL002 4210-end
031900 4210-END.                       EXIT.
032000*----------------------------------------------------------------*
032100
032200*----------------------------------------------------------------*
032300*    VERIFICAR SE A VAGA DE TREINO CANDIDATA EXIGE A HABILIDADE
032400*    FALTANTE CORRENTE
032500*----------------------------------------------------------------*
032600 4220-VERIFICAR-HABIL-VAGA-TREINO SECTION.
032700*----------------------------------------------------------------*
032800
032900     PERFORM 4230-COMPARAR-HABIL-VAGA-TREINO THRU 4230-END
033000         VARYING WRK-IND-HAB-VAGA-2 FROM 1 BY 1
033100         UNTIL WRK-IND-HAB-VAGA-2 GREATER
033200               VAG-QTD-HABILIDADES (WRK-IND-VAGA-2)
033300     .
033400*----------------------------------------------------------------*
033500*> cobol-lint CL002 4220-end
033600 4220-END.                       EXIT.
033700*----------------------------------------------------------------*
033800
033900*----------------------------------------------------------------*
034000*    COMPARAR UMA HABILIDADE DA VAGA DE TREINO CANDIDATA COM A
034100*    HABILIDADE FALTANTE CORRENTE
034200*----------------------------------------------------------------*
034300 4230-COMPARAR-HABIL-VAGA-TREINO SECTION.
034400*----------------------------------------------------------------*
034500
034600     IF VAG-HABILIDADE (WRK-IND-VAGA-2, WRK-IND-HAB-VAGA-2)
034700        EQUAL WRK-HABILIDADE-FALTA
034800        ADD 1                    TO WRK-QTD-VAGAS-TREINO
034900     END-IF
035000     .
035100*----------------------------------------------------------------*
035200*> cobol-lint CL002 4230-end
035300 4230-END.                       EXIT.
035400*----------------------------------------------------------------*
035500
035600*----------------------------------------------------------------*
035700*    GRAVAR REGISTRO DE VAGA ALVO NAO ENCONTRADA NO CATALOGO
035800*----------------------------------------------------------------*
035900 5000-GRAVAR-VAGA-NAO-ENCONTRADA SECTION.
036000*----------------------------------------------------------------*
036100
036200     MOVE WRK-CODIGO-CANDIDATO   TO TRJ-CODIGO-CANDIDATO
036300     MOVE BUS-TITULO-PROCURADO   TO TRJ-TITULO-VAGA-ALVO
036400     MOVE SPACES                 TO TRJ-HABILIDADE-FALTANTE
036500     MOVE ZEROS                  TO TRJ-QTD-VAGAS-TREINO
036600     MOVE 'TARGET JOB NOT FOUND' TO TRJ-SITUACAO
036700
036800     CALL 'GRAV004A' USING COPY006A-REGISTRO-TRAJETORIA
036900     .
037000*----------------------------------------------------------------*
037100*> cobol-lint CL002 5000-end
037200 5000-END.                       EXIT.
037300*----------------------------------------------------------------*
037400
037500*----------------------------------------------------------------*
037600*    GRAVAR REGISTRO DE APLICACAO DIRETA (NENHUMA HABILIDADE
037700*    FALTANTE)
037800*----------------------------------------------------------------*
037900 4900-GRAVAR-APLICACAO-DIRETA    SECTION.
038000*----------------------------------------------------------------*
038100
038200     MOVE WRK-CODIGO-CANDIDATO   TO TRJ-CODIGO-CANDIDATO
038300     MOVE BUS-TITULO-PROCURADO   TO TRJ-TITULO-VAGA-ALVO
038400     MOVE SPACES                 TO TRJ-HABILIDADE-FALTANTE
038500     MOVE ZEROS                  TO TRJ-QTD-VAGAS-TREINO
038600     MOVE 'DIRECT APPLICATION POSSIBLE'
038700                                 TO TRJ-SITUACAO
038800
038900     CALL 'GRAV004A' USING COPY006A-REGISTRO-TRAJETORIA
039000     .
039100*----------------------------------------------------------------*
039200*> cobol-lint CL002 4900-end
039300 4900-END.                       EXIT.
039400*----------------------------------------------------------------*
039500
039600*----------------------------------------------------------------*
039700*    GRAVAR REGISTRO DE TREINAMENTO NECESSARIO PARA UMA
039800*    HABILIDADE FALTANTE COM VAGAS DE ENTRADA DISPONIVEIS
039900*----------------------------------------------------------------*
040000 4800-GRAVAR-TREINAMENTO         SECTION.
040100*----------------------------------------------------------------*
040200
040300     MOVE WRK-CODIGO-CANDIDATO   TO TRJ-CODIGO-CANDIDATO
040400     MOVE BUS-TITULO-PROCURADO   TO TRJ-TITULO-VAGA-ALVO
040500     MOVE WRK-HABILIDADE-FALTA   TO TRJ-HABILIDADE-FALTANTE
040600     MOVE WRK-QTD-VAGAS-TREINO   TO TRJ-QTD-VAGAS-TREINO
040700     STRING 'TRAINING NEEDED FOR: ' DELIMITED BY SIZE
040800            WRK-HABILIDADE-FALTA  DELIMITED BY SPACE
040900            INTO TRJ-SITUACAO
041000     CALL 'GRAV004A' USING COPY006A-REGISTRO-TRAJETORIA
041100     .
041200*----------------------------------------------------------------*
041300*> cobol-lint CL002 4800-end
041400 4800-END.                       EXIT.
041500*----------------------------------------------------------------*
041600
041700*----------------------------------------------------------------*
041800*    FINALIZAR PROGRAMA
041900*----------------------------------------------------------------*
042000 9999-FINALIZAR                  SECTION.
042100*----------------------------------------------------------------*
042200
042300     DISPLAY 'EXECUCAO DA TRAJETORIA DE CARREIRA FINALIZADA!'
042400     STOP RUN
042500     .
042600*----------------------------------------------------------------*
042700*> cobol-lint CL002 9999-end
042800 9999-END.                       EXIT.
042900*----------------------------------------------------------------*
