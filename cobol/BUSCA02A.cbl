000100******************************************************************
000200* PROGRAMADOR: CARLOS A. FIGUEIREDO - COBOL DICAS
000300* INSTALACAO.: PROJETO JOVEM RURAL
000400* DATA-ESCRITA: 18/07/1994
000500* DATA-COMPIL.: 09/02/1999
000600* SEGURANCA..: USO INTERNO
000700* DESCRICAO..: BUSCA LINEAR DE VAGA NO CATALOGO POR TITULO,
000800*               SEM DISTINCAO ENTRE MAIUSCULAS E MINUSCULAS,
000900*               USADA PELA TRAJETORIA PROFISSIONAL (CAD0006A)
001000* NOME.......: BUSCA02A
001100*----------------------------------------------------------------
001200* HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------
001400* DATA       AUTOR   OS/CHAMADO   DESCRICAO                     A1
001500* ---------- ------- ------------ --------------------------   A1
001600* 18/07/1994 CAF     OS-1105      PROGRAMA CRIADO A PARTIR DE   A1
001700*                                 BUSCA01A P/ LOCALIZAR VAGA    A1
001800*                                 ALVO DA TRAJETORIA PROFISS.   A1
001900* 20/03/1996 CAF     OS-1288      COMPARACAO PASSOU A IGNORAR   A1
002000*                                 CAIXA (CONVERSAO P/ MAIUSC.)  A1
002100* 09/02/1999 RQV     OS-1560      AJUSTE ANO 2000 - REVISAO     A1
002200*                                 GERAL, SEM IMPACTO NA LOGICA  A1
002210* 14/08/2002 MTS     OS-1810      REVISAO DE PADRONIZACAO CPD - A1
002220*                                 SEM ALTERACAO DE LOGICA,      A1
002230*                                 CONFORME AUDITORIA DE 2002    A1
002300*----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. BUSCA02A.
002600 AUTHOR. CARLOS A. FIGUEIREDO.
002700 INSTALLATION. PROJETO JOVEM RURAL.
002800 DATE-WRITTEN. 18/07/1994.
002900 DATE-COMPILED. 09/02/1999.
003000 SECURITY. USO INTERNO.
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*================================================================*
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WRK-IND-VAGA                 PIC 9(03) COMP.
004000 01  WRK-QTD-VAGAS                PIC 9(03) COMP.
004100 01  WRK-TITULO-CONVERTIDO        PIC X(30) VALUE SPACES.
004200 01  WRK-CATALOGO-CONVERTIDO      PIC X(30) VALUE SPACES.
004300
004400 01  WRK-ALFABETO.
004500     05  WRK-MINUSCULAS           PIC X(26) VALUE
004600         'abcdefghijklmnopqrstuvwxyz'.
004700     05  WRK-MAIUSCULAS           PIC X(26) VALUE
004800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004900 01  WRK-ALFABETO-R REDEFINES WRK-ALFABETO PIC X(52).
005000
005100 LINKAGE SECTION.
005200*    PARAMETROS DE BUSCA DE VAGA POR TITULO
005300 01  WRK-BUSCA02A-PARAMETROS.
005400     05  BUS-TITULO-PROCURADO     PIC X(30).
005500     05  BUS-INDICE-VAGA          PIC 9(03) COMP-3 VALUE ZEROS.
005600     05  BUS-VAGA-ENCONTRADA      PIC X(01) VALUE 'N'.
005700         88  BUS-ENCONTRADA               VALUE 'S'.
005800         88  BUS-NAO-ENCONTRADA           VALUE 'N'.
005900     05  FILLER                   PIC X(09).
005950 01  WRK-BUSCA02A-PARAMETROS-R REDEFINES
005960     WRK-BUSCA02A-PARAMETROS     PIC X(42).
006000*    CATALOGO DE VAGAS CARREGADO POR LER0003A
006100 COPY COPY003A.
006200
006300*================================================================*
006400 PROCEDURE DIVISION USING WRK-BUSCA02A-PARAMETROS
006500                          COPY003A-CATALOGO-VAGAS.
006600*================================================================*
006700
006800*----------------------------------------------------------------*
006900*    PROCESSAMENTO PRINCIPAL
007000*----------------------------------------------------------------*
007100*> cobol-lint CL002 0000-processar
007200 0000-PROCESSAR                  SECTION.
007300*----------------------------------------------------------------*
007400
007500     MOVE ZEROS                  TO WRK-IND-VAGA
007600     MOVE 'N'                    TO BUS-VAGA-ENCONTRADA
007700     MOVE COPY003A-QTD-VAGAS     TO WRK-QTD-VAGAS
007800     MOVE BUS-TITULO-PROCURADO   TO WRK-TITULO-CONVERTIDO
007900     PERFORM 0001-CONVERTER-MAIUSCULA THRU 0001-END
008000
008100     PERFORM 0002-COMPARAR-VAGA THRU 0002-END
008200         VARYING WRK-IND-VAGA FROM 1 BY 1
008300         UNTIL WRK-IND-VAGA GREATER WRK-QTD-VAGAS
008400            OR BUS-ENCONTRADA
008500
008600     PERFORM 9999-FINALIZAR THRU 9999-END
008700     .
008800*----------------------------------------------------------------*
008900*> cobol-lint CL002 0000-end
009000 0000-END.                       EXIT.
009100*----------------------------------------------------------------*
009200
009300*----------------------------------------------------------------*
009400*    CONVERTER TITULO PROCURADO PARA MAIUSCULAS
009500*----------------------------------------------------------------*
009600 0001-CONVERTER-MAIUSCULA        SECTION.
009700*----------------------------------------------------------------*
009800
009900     INSPECT WRK-TITULO-CONVERTIDO
010000         CONVERTING WRK-MINUSCULAS TO WRK-MAIUSCULAS
010100     .
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0001-end
010400 0001-END.                       EXIT.
010500*----------------------------------------------------------------*
010600
010700*----------------------------------------------------------------*
010800*    COMPARAR TITULO DA VAGA CORRENTE COM O TITULO PROCURADO
010900*----------------------------------------------------------------*
011000*> cobol-lint CL002 0002-comparar-vaga
011100 0002-COMPARAR-VAGA              SECTION.
011200*----------------------------------------------------------------*
011300
011400     MOVE VAG-TITULO (WRK-IND-VAGA) TO WRK-CATALOGO-CONVERTIDO
011500     INSPECT WRK-CATALOGO-CONVERTIDO
011600         CONVERTING WRK-MINUSCULAS TO WRK-MAIUSCULAS
011700
011800     IF WRK-CATALOGO-CONVERTIDO EQUAL WRK-TITULO-CONVERTIDO
011900        MOVE WRK-IND-VAGA        TO BUS-INDICE-VAGA
012000        MOVE 'S'                 TO BUS-VAGA-ENCONTRADA
012100     END-IF
012200     .
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 0002-end
012500 0002-END.                       EXIT.
012600*----------------------------------------------------------------*
012700
012800*----------------------------------------------------------------*
012900*    FINALIZAR PROGRAMA
013000*----------------------------------------------------------------*
013100 9999-FINALIZAR                  SECTION.
013200*----------------------------------------------------------------*
013300
013400     GOBACK
013500     .
013600*----------------------------------------------------------------*
013700*> cobol-lint CL002 9999-end
013800 9999-END.                       EXIT.
013900*----------------------------------------------------------------*
